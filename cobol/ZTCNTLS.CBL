000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ZTCNTLS.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JULY 1994.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ZERO TRUST FRAMEWORK EVALUATION REPORT.  READS
001500*               THE FINDINGS, DECISIONS, REMEDIATIONS, AND
001600*               EVENT LOG FILES PRODUCED BY ZTCNTLA/ZTCNTLM/
001700*               ZTCNTLE AND PRODUCES THE END OF RUN CONSOLIDATED
001800*               METRICS REPORT WITH DERIVED PERCENTAGE RATES.
001900
002000* CHANGE HISTORY ------------------------------------------------  IES4293
002100* 07/20/1994 DLC ORIGINAL PROGRAM.                                 IES4293
002200* 03/09/1996 DLC ADDED RISK REDUCTION FACTOR CALCULATION,          IES4390
002300*                REQUEST IES-4390.                                 IES4390
002400* 11/19/1998 DLC CENTURY WINDOW REVIEW FOR YEAR 2000 -- WORK       IES4600
002500*                DATE FIELDS ALREADY CARRY FULL CCYY, NO CHANGE    IES4600
002600*                REQUIRED.  LOGGED PER MIS STANDARDS BULLETIN 40.  IES4600
002700* 03/17/2003 RTW CONVERTED ALL INPUT FILES FROM VSAM ESDS TO       IES4711
002800*                LINE SEQUENTIAL, REQUEST IES-4711.                IES4711
002900* 08/03/2020 RTW REWROTE REPORT AS FIVE MODULE SECTIONS (IAC,      IES4821
003000*                IAM, PDP, PEP/MONITOR, ARM) IN PLACE OF THE OLD   IES4821
003100*                SINGLE COLUMN DUMP, REQUEST IES-4821.             IES4821
003200* 06/09/2022 RTW WIDENED THE FINDINGS, REMEDIATIONS AND EVENT-LOG  IES4552
003300*                RECORD LAYOUTS TO MATCH THE UPSTREAM EXTRACT      IES4552
003400*                CHANGES IN ZTCNTLA/ZTCNTLM/ZTCNTLE, REQUEST       IES4552
003500*                IES-4552.                                        IES4552
003600* 06/10/2022 RTW ADDED SYSLST PAGE COUNT TO T90-PUT-LINE, REQUEST  IES4553
003700*                IES-4553.                                        IES4553
003800* 06/13/2022 RTW REMOVED THE PAGE-BREAK PAGINATION ADDED PER      IES4554
003900*                IES-4553 -- THE METRICS REPORT RUNS AS ONE        IES4554
004000*                CONTINUOUS LISTING WITH NO PAGE EJECTS BEYOND     IES4554
004100*                THE PER-MODULE SECTIONS.  REBUILT EACH METRIC     IES4554
004200*                LINE AS LABEL: VALUE WITH THE COUNT/RATE          IES4554
004300*                RIGHT-TRIMMED, REQUEST IES-4554.                  IES4554
004400* END OF HISTORY ------------------------------------------------
004500
004600/*****************************************************************
004700*                                                                *
004800*    ENVIRONMENT DIVISION                                        *
004900*                                                                *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200
005300******************************************************************
005400*    CONFIGURATION SECTION                                       *
005500******************************************************************
005600 CONFIGURATION SECTION.
005700
005800 SOURCE-COMPUTER. IBM-2086-A04-140.
005900 OBJECT-COMPUTER. IBM-2086-A04-140.
006000 SPECIAL-NAMES.
006100     SYSLST IS PRINTER
006200     C01 IS TOP-OF-FORM,
006300     UPSI-7 ON STATUS IS WITH-UPDATES.
006400
006500******************************************************************
006600*    INPUT-OUTPUT SECTION                                        *
006700******************************************************************
006800 INPUT-OUTPUT SECTION.
006900
007000 FILE-CONTROL.
007100
007200     SELECT FINDINGS
007300         ASSIGN TO FINDINGS
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FILE1-STAT.
007600
007700     SELECT DECISIONS
007800         ASSIGN TO DECISIONS
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FILE2-STAT.
008100
008200     SELECT REMEDIATIONS
008300         ASSIGN TO REMEDIATS
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FILE3-STAT.
008600
008700     SELECT EVENT-LOG
008800         ASSIGN TO EVENTLOG
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FILE4-STAT.
009100
009200     SELECT METRICS-REPORT
009300         ASSIGN TO METRICRPT
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS FILE5-STAT.
009600
009700/*****************************************************************
009800*                                                                *
009900*    DATA DIVISION                                               *
010000*                                                                *
010100******************************************************************
010200 DATA DIVISION.
010300
010400******************************************************************
010500*    FILE SECTION                                                *
010600******************************************************************
010700 FILE SECTION.
010800
010900 FD  FINDINGS
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 165 CHARACTERS.
011200 COPY ZTFDREC.
011300
011400 FD  DECISIONS
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 277 CHARACTERS.
011700 COPY ZTDCREC.
011800
011900 FD  REMEDIATIONS
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 280 CHARACTERS.
012200 COPY ZTRMREC.
012300
012400 FD  EVENT-LOG
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 225 CHARACTERS.
012700 COPY ZTEVREC.
012800
012900 FD  METRICS-REPORT
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 80 CHARACTERS.
013200 COPY ZTMETLIN.
013300
013400******************************************************************
013500*    WORKING-STORAGE SECTION                                     *
013600******************************************************************
013700 WORKING-STORAGE SECTION.
013800
013900* METRIC LINE ASSEMBLY POINTERS -- STANDALONE ITEMS, NOT PART OF
014000* ANY PRINT LINE GROUP.  SEE T80-BUILD-METRIC-LINE AND ITS
014100* T91-T94 SCAN RANGES, REQUEST IES-4554.
014200 77  WS-LBL-START              PIC S9(04)   COMP   VALUE ZERO.
014300 77  WS-LBL-END                PIC S9(04)   COMP   VALUE ZERO.
014400 77  WS-LBL-LEN                PIC S9(04)   COMP   VALUE ZERO.
014500 77  WS-VAL-START              PIC S9(04)   COMP   VALUE ZERO.
014600 77  WS-VAL-END                PIC S9(04)   COMP   VALUE ZERO.
014700 77  WS-VAL-LEN                PIC S9(04)   COMP   VALUE ZERO.
014800* TOTAL METRICS-REPORT LINES WRITTEN THIS RUN -- DISPLAYED TO
014900* THE OPERATOR AT TERMINATION AS A RUN CONTROL COUNT, NOT
015000* PRINTED AS PART OF THE REPORT ITSELF.  SEE T90-PUT-LINE AND
015100* B20-TERMINATION, REQUEST IES-4554.
015200 77  WS-RPT-LINE-COUNT         PIC S9(04)   COMP   VALUE ZERO.
015300
015400 01  WS-FIELDS.
015500     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
015600     03  THIS-PGM                  PIC  X(08)   VALUE 'ZTCNTLS'.
015700     03  FILE1-STAT                PIC  X(02)   VALUE ZEROES.
015800         88  STAT1-NORMAL               VALUE '00'.
015900     03  FILE2-STAT                PIC  X(02)   VALUE ZEROES.
016000         88  STAT2-NORMAL               VALUE '00'.
016100     03  FILE3-STAT                PIC  X(02)   VALUE ZEROES.
016200         88  STAT3-NORMAL               VALUE '00'.
016300     03  FILE4-STAT                PIC  X(02)   VALUE ZEROES.
016400         88  STAT4-NORMAL               VALUE '00'.
016500     03  FILE5-STAT                PIC  X(02)   VALUE ZEROES.
016600         88  STAT5-NORMAL               VALUE '00'.
016700     03  WS-EOF-FD-SWITCH          PIC  X(01)   VALUE 'N'.
016800         88  WS-EOF-FD                  VALUE 'Y'.
016900     03  WS-EOF-DC-SWITCH          PIC  X(01)   VALUE 'N'.
017000         88  WS-EOF-DC                  VALUE 'Y'.
017100     03  WS-EOF-RM-SWITCH          PIC  X(01)   VALUE 'N'.
017200         88  WS-EOF-RM                  VALUE 'Y'.
017300     03  WS-EOF-EV-SWITCH          PIC  X(01)   VALUE 'N'.
017400         88  WS-EOF-EV                  VALUE 'Y'.
017500
017600 01  WS-IAC-COUNTERS.
017700     03  WS-IAC-TOTAL              PIC S9(07)   COMP VALUE ZERO.
017800     03  WS-IAC-S3-COUNT           PIC S9(07)   COMP VALUE ZERO.
017900     03  WS-IAC-SECGRP-COUNT       PIC S9(07)   COMP VALUE ZERO.
018000     03  WS-IAC-IAM-COUNT          PIC S9(07)   COMP VALUE ZERO.
018100
018200 01  WS-IAM-COUNTERS.
018300     03  WS-IAM-TOTAL              PIC S9(07)   COMP VALUE ZERO.
018400     03  WS-IAM-INLINE-COUNT       PIC S9(07)   COMP VALUE ZERO.
018500     03  WS-IAM-OLDKEY-COUNT       PIC S9(07)   COMP VALUE ZERO.
018600     03  WS-IAM-PREFIX-COUNT       PIC S9(07)   COMP VALUE ZERO.
018700     03  WS-IAM-ESCAL-COUNT        PIC S9(07)   COMP VALUE ZERO.
018800     03  WS-IAM-WILDRES-COUNT      PIC S9(07)   COMP VALUE ZERO.
018900     03  WS-IAM-WILDBOTH-COUNT     PIC S9(07)   COMP VALUE ZERO.
019000
019100 01  WS-PDP-COUNTERS.
019200     03  WS-PDP-TOTAL              PIC S9(07)   COMP VALUE ZERO.
019300     03  WS-PDP-ALLOW              PIC S9(07)   COMP VALUE ZERO.
019400     03  WS-PDP-DENY               PIC S9(07)   COMP VALUE ZERO.
019500     03  WS-PDP-REVIEW             PIC S9(07)   COMP VALUE ZERO.
019600
019700 01  WS-ARM-COUNTERS.
019800     03  WS-ARM-TOTAL              PIC S9(07)   COMP VALUE ZERO.
019900     03  WS-ARM-DENY-COUNT         PIC S9(07)   COMP VALUE ZERO.
020000     03  WS-ARM-REVIEW-COUNT       PIC S9(07)   COMP VALUE ZERO.
020100     03  WS-ARM-AWS-COUNT          PIC S9(07)   COMP VALUE ZERO.
020200     03  WS-ARM-AZURE-COUNT        PIC S9(07)   COMP VALUE ZERO.
020300     03  WS-ARM-GCP-COUNT          PIC S9(07)   COMP VALUE ZERO.
020400     03  WS-ARM-CLOUD-SEEN-AWS     PIC  X(01)   VALUE 'N'.
020500         88  WS-ARM-SEEN-AWS            VALUE 'Y'.
020600     03  WS-ARM-CLOUD-SEEN-AZURE   PIC  X(01)   VALUE 'N'.
020700         88  WS-ARM-SEEN-AZURE          VALUE 'Y'.
020800     03  WS-ARM-CLOUD-SEEN-GCP     PIC  X(01)   VALUE 'N'.
020900         88  WS-ARM-SEEN-GCP            VALUE 'Y'.
021000     03  WS-ARM-DISTINCT-CLOUDS    PIC S9(07)   COMP VALUE ZERO.
021100
021200 01  WS-MON-COUNTERS.
021300     03  WS-MON-TOTAL-EVENTS       PIC S9(07)   COMP VALUE ZERO.
021400     03  WS-MON-PEP-COUNT          PIC S9(07)   COMP VALUE ZERO.
021500     03  WS-MON-ARM-COUNT          PIC S9(07)   COMP VALUE ZERO.
021600     03  WS-MON-ACCESSREQ-COUNT    PIC S9(07)   COMP VALUE ZERO.
021700     03  WS-MON-REMEDIATN-COUNT    PIC S9(07)   COMP VALUE ZERO.
021800
021900 01  WS-RATES.
022000     03  WS-DENY-RATE              PIC S9(03)V99 VALUE ZERO.
022100     03  WS-ALLOW-RATE             PIC S9(03)V99 VALUE ZERO.
022200     03  WS-REVIEW-RATE            PIC S9(03)V99 VALUE ZERO.
022300     03  WS-RISK-REDUCTION         PIC S9(03)V99 VALUE ZERO.
022400
022500 01  WS-WORK-AREAS.
022600     03  WS-TALLY                  PIC S9(04)   COMP VALUE ZERO.
022700     03  WS-IAM-PLUS-IAC           PIC S9(07)   COMP VALUE ZERO.
022800     03  WS-RISK-NUMER             PIC S9(07)   COMP VALUE ZERO.
022900     03  VAR-EDIT                  PIC  Z(6)9-.
023000* ALTERNATE VIEW OF THE EDITED COUNT FIELD, USED WHEN THE RAW
023100* PRINT BYTES RATHER THAN THE NUMERIC VALUE ARE NEEDED.
023200     03  VAR-EDIT-BYTES REDEFINES VAR-EDIT PIC  X(08).
023300     03  VAR-RATE-EDIT             PIC  ZZ9.99.
023400* ALTERNATE VIEW OF THE EDITED RATE FIELD, SAME PURPOSE AS
023500* VAR-EDIT-BYTES ABOVE.
023600     03  VAR-RATE-EDIT-BYTES REDEFINES VAR-RATE-EDIT PIC X(06).
023700     03  VAR-TEXT                  PIC  X(120)  VALUE SPACES.
023800* ALTERNATE VIEW OF VAR-TEXT USED WHEN THE TALLY WORK FIELD
023900* NEEDS TO BE BUILT UP AS TWO SEPARATE HALVES.
024000 01  WS-VAR-TEXT-PARTS  REDEFINES  VAR-TEXT.
024100     03  WS-VAR-TEXT-1             PIC  X(60).
024200     03  WS-VAR-TEXT-2             PIC  X(60).
024300
024400* METRIC LABEL AND VALUE STAGING AREA -- LOADED BY EACH REPORT
024500* SECTION PARAGRAPH, THEN ASSEMBLED INTO MET-FULL-TEXT BY
024600* T80-BUILD-METRIC-LINE, REQUEST IES-4554.
024700 01  WS-METRIC-LINE-PARTS.
024800     03  MET-LABEL                 PIC  X(38)   VALUE SPACES.
024900     03  MET-VALUE                 PIC  X(10)   VALUE SPACES.
025000     03  FILLER                    PIC  X(02)   VALUE SPACES.
025100
025200 COPY ZTDTEMAN.
025300
025400/*****************************************************************
025500*                                                                *
025600*    PROCEDURE DIVISION                                          *
025700*                                                                *
025800******************************************************************
025900 PROCEDURE DIVISION.
026000
026100******************************************************************
026200*    MAINLINE ROUTINE                                            *
026300******************************************************************
026400 A00-MAINLINE.
026500
026600     PERFORM B10-INITIALIZATION  THRU B10-EXIT.
026700
026800     PERFORM F00-READ-FINDING    THRU F00-EXIT
026900         UNTIL WS-EOF-FD.
027000     PERFORM G00-READ-DECISION   THRU G00-EXIT
027100         UNTIL WS-EOF-DC.
027200     PERFORM H00-READ-REMEDIATN  THRU H00-EXIT
027300         UNTIL WS-EOF-RM.
027400     PERFORM I00-READ-EVENT      THRU I00-EXIT
027500         UNTIL WS-EOF-EV.
027600
027700     PERFORM S90-COMPUTE-RATES   THRU S90-EXIT.
027800
027900     PERFORM S10-WRITE-IAC-SECTION    THRU S10-EXIT.
028000     PERFORM S20-WRITE-IAM-SECTION    THRU S20-EXIT.
028100     PERFORM S30-WRITE-PDP-SECTION    THRU S30-EXIT.
028200     PERFORM S40-WRITE-MONITOR-SECTION THRU S40-EXIT.
028300     PERFORM S50-WRITE-ARM-SECTION    THRU S50-EXIT.
028400
028500     PERFORM B20-TERMINATION     THRU B20-EXIT.
028600
028700     GOBACK.
028800
028900******************************************************************
029000*    INITIALIZATION                                              *
029100******************************************************************
029200 B10-INITIALIZATION.
029300
029400     OPEN INPUT  FINDINGS.
029500     OPEN INPUT  DECISIONS.
029600     OPEN INPUT  REMEDIATIONS.
029700     OPEN INPUT  EVENT-LOG.
029800     OPEN OUTPUT METRICS-REPORT.
029900     IF NOT STAT1-NORMAL OR NOT STAT2-NORMAL OR NOT STAT3-NORMAL
030000        OR NOT STAT4-NORMAL OR NOT STAT5-NORMAL
030100         DISPLAY 'ZTCNTLS - FILE OPEN ERROR' UPON PRINTER
030200         MOVE 16                 TO RETURN-CODE
030300         GOBACK
030400     END-IF.
030500
030600     DISPLAY TOP-OF-FORM         UPON PRINTER.
030700     MOVE '=== ZERO TRUST FRAMEWORK EVALUATION REPORT ==='
030800                                 TO MET-FULL-TEXT.
030900     WRITE ZT-MET-LINE FROM MET-FULL-TEXT.
031000     DISPLAY MET-FULL-TEXT       UPON PRINTER.
031100
031200     READ FINDINGS
031300         AT END SET WS-EOF-FD    TO TRUE
031400     END-READ.
031500     READ DECISIONS
031600         AT END SET WS-EOF-DC    TO TRUE
031700     END-READ.
031800     READ REMEDIATIONS
031900         AT END SET WS-EOF-RM    TO TRUE
032000     END-READ.
032100     READ EVENT-LOG
032200         AT END SET WS-EOF-EV    TO TRUE
032300     END-READ.
032400 B10-EXIT.
032500     EXIT.
032600
032700******************************************************************
032800*    ACCUMULATE ONE FINDING RECORD (IAC OR IAM)                  *
032900******************************************************************
033000 F00-READ-FINDING.
033100
033200     IF  FD-SOURCE-IAC
033300         ADD 1                   TO WS-IAC-TOTAL
033400         MOVE ZERO               TO WS-TALLY
033500         INSPECT FD-FINDING TALLYING WS-TALLY FOR ALL 'S3'
033600         IF  WS-TALLY > ZERO ADD 1 TO WS-IAC-S3-COUNT END-IF
033700         MOVE ZERO               TO WS-TALLY
033800         INSPECT FD-FINDING TALLYING WS-TALLY
033900             FOR ALL 'Security group'
034000         IF  WS-TALLY > ZERO ADD 1 TO WS-IAC-SECGRP-COUNT END-IF
034100         MOVE ZERO               TO WS-TALLY
034200         INSPECT FD-FINDING TALLYING WS-TALLY FOR ALL 'IAM'
034300         IF  WS-TALLY > ZERO ADD 1 TO WS-IAC-IAM-COUNT END-IF
034400     END-IF.
034500
034600     IF  FD-SOURCE-IAM
034700         ADD 1                   TO WS-IAM-TOTAL
034800         EVALUATE TRUE
034900             WHEN FD-FINDING = 'inline_policy_on_user'
035000                 ADD 1 TO WS-IAM-INLINE-COUNT
035100             WHEN FD-FINDING = 'old_access_key'
035200                 ADD 1 TO WS-IAM-OLDKEY-COUNT
035300             WHEN FD-FINDING = 'wildcard_action_prefix'
035400                 ADD 1 TO WS-IAM-PREFIX-COUNT
035500             WHEN FD-FINDING = 'privilege_escalation_action'
035600                 ADD 1 TO WS-IAM-ESCAL-COUNT
035700             WHEN FD-FINDING = 'wildcard resource'
035800                 ADD 1 TO WS-IAM-WILDRES-COUNT
035900             WHEN OTHER
036000                 ADD 1 TO WS-IAM-WILDBOTH-COUNT
036100         END-EVALUATE
036200     END-IF.
036300
036400     READ FINDINGS
036500         AT END SET WS-EOF-FD    TO TRUE
036600     END-READ.
036700 F00-EXIT.
036800     EXIT.
036900
037000******************************************************************
037100*    ACCUMULATE ONE DECISION RECORD                              *
037200******************************************************************
037300 G00-READ-DECISION.
037400
037500     ADD 1                       TO WS-PDP-TOTAL.
037600     EVALUATE TRUE
037700         WHEN DC-DECISION-ALLOW  ADD 1 TO WS-PDP-ALLOW
037800         WHEN DC-DECISION-DENY   ADD 1 TO WS-PDP-DENY
037900         WHEN DC-DECISION-REVIEW ADD 1 TO WS-PDP-REVIEW
038000     END-EVALUATE.
038100
038200     READ DECISIONS
038300         AT END SET WS-EOF-DC    TO TRUE
038400     END-READ.
038500 G00-EXIT.
038600     EXIT.
038700
038800******************************************************************
038900*    ACCUMULATE ONE REMEDIATION RECORD                           *
039000******************************************************************
039100 H00-READ-REMEDIATN.
039200
039300     ADD 1                       TO WS-ARM-TOTAL.
039400     EVALUATE TRUE
039500         WHEN RM-DECISION-DENY   ADD 1 TO WS-ARM-DENY-COUNT
039600         WHEN RM-DECISION-REVIEW ADD 1 TO WS-ARM-REVIEW-COUNT
039700     END-EVALUATE.
039800     EVALUATE TRUE
039900         WHEN RM-CLOUD-AWS
040000             ADD 1 TO WS-ARM-AWS-COUNT
040100             SET  WS-ARM-SEEN-AWS TO TRUE
040200         WHEN RM-CLOUD-AZURE
040300             ADD 1 TO WS-ARM-AZURE-COUNT
040400             SET  WS-ARM-SEEN-AZURE TO TRUE
040500         WHEN RM-CLOUD-GCP
040600             ADD 1 TO WS-ARM-GCP-COUNT
040700             SET  WS-ARM-SEEN-GCP TO TRUE
040800     END-EVALUATE.
040900
041000     READ REMEDIATIONS
041100         AT END SET WS-EOF-RM    TO TRUE
041200     END-READ.
041300 H00-EXIT.
041400     EXIT.
041500
041600******************************************************************
041700*    ACCUMULATE ONE MONITOR EVENT RECORD                         *
041800******************************************************************
041900 I00-READ-EVENT.
042000
042100     ADD 1                       TO WS-MON-TOTAL-EVENTS.
042200     EVALUATE TRUE
042300         WHEN EV-MODULE-PEP      ADD 1 TO WS-MON-PEP-COUNT
042400         WHEN EV-MODULE-ARM      ADD 1 TO WS-MON-ARM-COUNT
042500     END-EVALUATE.
042600     EVALUATE TRUE
042700         WHEN EV-TYPE-ACCESS-REQUEST
042800             ADD 1 TO WS-MON-ACCESSREQ-COUNT
042900         WHEN EV-TYPE-REMEDIATION
043000             ADD 1 TO WS-MON-REMEDIATN-COUNT
043100     END-EVALUATE.
043200
043300     READ EVENT-LOG
043400         AT END SET WS-EOF-EV    TO TRUE
043500     END-READ.
043600 I00-EXIT.
043700     EXIT.
043800
043900******************************************************************
044000*    COMPUTE THE DERIVED PERCENTAGE RATES                        *
044100******************************************************************
044200 S90-COMPUTE-RATES.
044300
044400     IF  WS-ARM-SEEN-AWS   ADD 1 TO WS-ARM-DISTINCT-CLOUDS END-IF.
044500     IF  WS-ARM-SEEN-AZURE ADD 1 TO WS-ARM-DISTINCT-CLOUDS END-IF.
044600     IF  WS-ARM-SEEN-GCP   ADD 1 TO WS-ARM-DISTINCT-CLOUDS END-IF.
044700
044800     IF  WS-PDP-TOTAL = ZERO
044900         MOVE ZERO               TO WS-DENY-RATE
045000         MOVE ZERO               TO WS-ALLOW-RATE
045100         MOVE ZERO               TO WS-REVIEW-RATE
045200     ELSE
045300         COMPUTE WS-DENY-RATE ROUNDED
045400             = (WS-PDP-DENY / WS-PDP-TOTAL) * 100
045500         COMPUTE WS-ALLOW-RATE ROUNDED
045600             = (WS-PDP-ALLOW / WS-PDP-TOTAL) * 100
045700         COMPUTE WS-REVIEW-RATE ROUNDED
045800             = (WS-PDP-REVIEW / WS-PDP-TOTAL) * 100
045900     END-IF.
046000
046100     ADD WS-IAM-TOTAL WS-IAC-TOTAL GIVING WS-IAM-PLUS-IAC.
046200     IF  WS-IAM-PLUS-IAC = ZERO
046300         MOVE ZERO               TO WS-RISK-REDUCTION
046400     ELSE
046500         COMPUTE WS-RISK-NUMER
046600             = WS-IAM-PLUS-IAC - WS-ARM-TOTAL
046700         COMPUTE WS-RISK-REDUCTION ROUNDED
046800             = (WS-RISK-NUMER / WS-IAM-PLUS-IAC) * 100
046900     END-IF.
047000 S90-EXIT.
047100     EXIT.
047200
047300******************************************************************
047400*    IAC AUDITOR SECTION                                         *
047500******************************************************************
047600 S10-WRITE-IAC-SECTION.
047700
047800     MOVE '--- IAC AUDITOR ---'  TO MET-FULL-TEXT.
047900     PERFORM T90-PUT-LINE        THRU T90-EXIT.
048000
048100     MOVE 'TOTAL IAC FINDINGS'   TO MET-LABEL.
048200     MOVE WS-IAC-TOTAL           TO VAR-EDIT.
048300     MOVE VAR-EDIT               TO MET-VALUE.
048400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
048500
048600     MOVE 'S3 BUCKET PUBLIC ACL FINDINGS' TO MET-LABEL.
048700     MOVE WS-IAC-S3-COUNT        TO VAR-EDIT.
048800     MOVE VAR-EDIT               TO MET-VALUE.
048900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
049000
049100     MOVE 'OPEN SECURITY GROUP FINDINGS'   TO MET-LABEL.
049200     MOVE WS-IAC-SECGRP-COUNT    TO VAR-EDIT.
049300     MOVE VAR-EDIT               TO MET-VALUE.
049400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
049500
049600     MOVE 'IAM WILDCARD POLICY FINDINGS'   TO MET-LABEL.
049700     MOVE WS-IAC-IAM-COUNT       TO VAR-EDIT.
049800     MOVE VAR-EDIT               TO MET-VALUE.
049900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
050000 S10-EXIT.
050100     EXIT.
050200
050300******************************************************************
050400*    IAM AUDITOR SECTION                                         *
050500******************************************************************
050600 S20-WRITE-IAM-SECTION.
050700
050800     MOVE '--- IAM AUDITOR ---'  TO MET-FULL-TEXT.
050900     PERFORM T90-PUT-LINE        THRU T90-EXIT.
051000
051100     MOVE 'TOTAL IAM FINDINGS'   TO MET-LABEL.
051200     MOVE WS-IAM-TOTAL           TO VAR-EDIT.
051300     MOVE VAR-EDIT               TO MET-VALUE.
051400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
051500
051600     MOVE 'WILDCARD ACTION+RESOURCE FINDINGS' TO MET-LABEL.
051700     MOVE WS-IAM-WILDBOTH-COUNT  TO VAR-EDIT.
051800     MOVE VAR-EDIT               TO MET-VALUE.
051900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
052000
052100     MOVE 'WILDCARD RESOURCE ONLY FINDINGS'   TO MET-LABEL.
052200     MOVE WS-IAM-WILDRES-COUNT   TO VAR-EDIT.
052300     MOVE VAR-EDIT               TO MET-VALUE.
052400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
052500
052600     MOVE 'ACTION PREFIX WILDCARD FINDINGS'   TO MET-LABEL.
052700     MOVE WS-IAM-PREFIX-COUNT    TO VAR-EDIT.
052800     MOVE VAR-EDIT               TO MET-VALUE.
052900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
053000
053100     MOVE 'PRIVILEGE ESCALATION ACTION FINDINGS' TO MET-LABEL.
053200     MOVE WS-IAM-ESCAL-COUNT     TO VAR-EDIT.
053300     MOVE VAR-EDIT               TO MET-VALUE.
053400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
053500
053600     MOVE 'INLINE POLICY ON USER FINDINGS'    TO MET-LABEL.
053700     MOVE WS-IAM-INLINE-COUNT    TO VAR-EDIT.
053800     MOVE VAR-EDIT               TO MET-VALUE.
053900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
054000
054100     MOVE 'STALE ACCESS KEY FINDINGS'         TO MET-LABEL.
054200     MOVE WS-IAM-OLDKEY-COUNT    TO VAR-EDIT.
054300     MOVE VAR-EDIT               TO MET-VALUE.
054400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
054500 S20-EXIT.
054600     EXIT.
054700
054800******************************************************************
054900*    PDP DECISION SECTION                                        *
055000******************************************************************
055100 S30-WRITE-PDP-SECTION.
055200
055300     MOVE '--- PDP ---'          TO MET-FULL-TEXT.
055400     PERFORM T90-PUT-LINE        THRU T90-EXIT.
055500
055600     MOVE 'TOTAL ACCESS REQUESTS DECIDED'     TO MET-LABEL.
055700     MOVE WS-PDP-TOTAL           TO VAR-EDIT.
055800     MOVE VAR-EDIT               TO MET-VALUE.
055900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
056000
056100     MOVE 'ALLOW COUNT'          TO MET-LABEL.
056200     MOVE WS-PDP-ALLOW           TO VAR-EDIT.
056300     MOVE VAR-EDIT               TO MET-VALUE.
056400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
056500
056600     MOVE 'DENY COUNT'           TO MET-LABEL.
056700     MOVE WS-PDP-DENY            TO VAR-EDIT.
056800     MOVE VAR-EDIT               TO MET-VALUE.
056900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
057000
057100     MOVE 'REVIEW COUNT'         TO MET-LABEL.
057200     MOVE WS-PDP-REVIEW          TO VAR-EDIT.
057300     MOVE VAR-EDIT               TO MET-VALUE.
057400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
057500
057600     MOVE 'ALLOW RATE PERCENT'   TO MET-LABEL.
057700     MOVE WS-ALLOW-RATE          TO VAR-RATE-EDIT.
057800     MOVE VAR-RATE-EDIT          TO MET-VALUE.
057900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
058000
058100     MOVE 'DENY RATE PERCENT'    TO MET-LABEL.
058200     MOVE WS-DENY-RATE           TO VAR-RATE-EDIT.
058300     MOVE VAR-RATE-EDIT          TO MET-VALUE.
058400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
058500
058600     MOVE 'REVIEW RATE PERCENT'  TO MET-LABEL.
058700     MOVE WS-REVIEW-RATE         TO VAR-RATE-EDIT.
058800     MOVE VAR-RATE-EDIT          TO MET-VALUE.
058900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
059000 S30-EXIT.
059100     EXIT.
059200
059300******************************************************************
059400*    PEP / MONITOR SECTION                                       *
059500******************************************************************
059600 S40-WRITE-MONITOR-SECTION.
059700
059800     MOVE '--- PEP / MONITOR ---' TO MET-FULL-TEXT.
059900     PERFORM T90-PUT-LINE        THRU T90-EXIT.
060000
060100     MOVE 'TOTAL EVENTS LOGGED'  TO MET-LABEL.
060200     MOVE WS-MON-TOTAL-EVENTS    TO VAR-EDIT.
060300     MOVE VAR-EDIT               TO MET-VALUE.
060400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
060500
060600     MOVE 'ACCESS_REQUEST EVENTS'     TO MET-LABEL.
060700     MOVE WS-MON-ACCESSREQ-COUNT TO VAR-EDIT.
060800     MOVE VAR-EDIT               TO MET-VALUE.
060900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
061000
061100     MOVE 'REMEDIATION EVENTS'   TO MET-LABEL.
061200     MOVE WS-MON-REMEDIATN-COUNT TO VAR-EDIT.
061300     MOVE VAR-EDIT               TO MET-VALUE.
061400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
061500
061600     MOVE 'PEP MODULE EVENTS'    TO MET-LABEL.
061700     MOVE WS-MON-PEP-COUNT       TO VAR-EDIT.
061800     MOVE VAR-EDIT               TO MET-VALUE.
061900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
062000
062100     MOVE 'ARM MODULE EVENTS'    TO MET-LABEL.
062200     MOVE WS-MON-ARM-COUNT       TO VAR-EDIT.
062300     MOVE VAR-EDIT               TO MET-VALUE.
062400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
062500 S40-EXIT.
062600     EXIT.
062700
062800******************************************************************
062900*    AUTOMATED REMEDIATION SECTION                                *
063000******************************************************************
063100 S50-WRITE-ARM-SECTION.
063200
063300     MOVE '--- AUTO REMEDIATION ---' TO MET-FULL-TEXT.
063400     PERFORM T90-PUT-LINE        THRU T90-EXIT.
063500
063600     MOVE 'TOTAL REMEDIATIONS APPLIED'    TO MET-LABEL.
063700     MOVE WS-ARM-TOTAL           TO VAR-EDIT.
063800     MOVE VAR-EDIT               TO MET-VALUE.
063900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
064000
064100     MOVE 'DENY REMEDIATIONS (REVOKED)'   TO MET-LABEL.
064200     MOVE WS-ARM-DENY-COUNT      TO VAR-EDIT.
064300     MOVE VAR-EDIT               TO MET-VALUE.
064400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
064500
064600     MOVE 'REVIEW REMEDIATIONS (FLAGGED)' TO MET-LABEL.
064700     MOVE WS-ARM-REVIEW-COUNT    TO VAR-EDIT.
064800     MOVE VAR-EDIT               TO MET-VALUE.
064900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
065000
065100     MOVE 'AWS REMEDIATIONS'     TO MET-LABEL.
065200     MOVE WS-ARM-AWS-COUNT       TO VAR-EDIT.
065300     MOVE VAR-EDIT               TO MET-VALUE.
065400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
065500
065600     MOVE 'AZURE REMEDIATIONS'   TO MET-LABEL.
065700     MOVE WS-ARM-AZURE-COUNT     TO VAR-EDIT.
065800     MOVE VAR-EDIT               TO MET-VALUE.
065900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
066000
066100     MOVE 'GCP REMEDIATIONS'     TO MET-LABEL.
066200     MOVE WS-ARM-GCP-COUNT       TO VAR-EDIT.
066300     MOVE VAR-EDIT               TO MET-VALUE.
066400     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
066500
066600     MOVE 'RISK REDUCTION FACTOR PERCENT'    TO MET-LABEL.
066700     MOVE WS-RISK-REDUCTION      TO VAR-RATE-EDIT.
066800     MOVE VAR-RATE-EDIT          TO MET-VALUE.
066900     PERFORM T80-BUILD-METRIC-LINE        THRU T80-EXIT.
067000 S50-EXIT.
067100     EXIT.
067200
067300******************************************************************
067400*    BUILD ONE "LABEL: VALUE" METRIC LINE INTO MET-FULL-TEXT     *
067500*    FROM THE STAGED MET-LABEL/MET-VALUE FIELDS, RIGHT-TRIMMING  *
067600*    BOTH SO THE COLON SITS RIGHT AFTER THE LABEL TEXT AND THE   *
067700*    COUNT/RATE CARRIES NO ZERO-SUPPRESSION PADDING, REQUEST     *
067800*    IES-4554.                                                  *
067900******************************************************************
068000 T80-BUILD-METRIC-LINE.
068100
068200     MOVE 1                      TO WS-LBL-START.
068300     PERFORM T91-FIND-LBL-START  THRU T91-EXIT
068400         VARYING WS-LBL-START FROM 1 BY 1
068500         UNTIL WS-LBL-START > 38
068600            OR MET-LABEL (WS-LBL-START:1) NOT = SPACE.
068700
068800     MOVE 38                     TO WS-LBL-END.
068900     PERFORM T92-FIND-LBL-END    THRU T92-EXIT
069000         VARYING WS-LBL-END FROM 38 BY -1
069100         UNTIL WS-LBL-END < WS-LBL-START
069200            OR MET-LABEL (WS-LBL-END:1) NOT = SPACE.
069300
069400     COMPUTE WS-LBL-LEN = WS-LBL-END - WS-LBL-START + 1.
069500
069600     MOVE 1                      TO WS-VAL-START.
069700     PERFORM T93-FIND-VAL-START  THRU T93-EXIT
069800         VARYING WS-VAL-START FROM 1 BY 1
069900         UNTIL WS-VAL-START > 10
070000            OR MET-VALUE (WS-VAL-START:1) NOT = SPACE.
070100
070200     MOVE 10                     TO WS-VAL-END.
070300     PERFORM T94-FIND-VAL-END    THRU T94-EXIT
070400         VARYING WS-VAL-END FROM 10 BY -1
070500         UNTIL WS-VAL-END < WS-VAL-START
070600            OR MET-VALUE (WS-VAL-END:1) NOT = SPACE.
070700
070800     COMPUTE WS-VAL-LEN = WS-VAL-END - WS-VAL-START + 1.
070900
071000     MOVE SPACES                 TO MET-FULL-TEXT.
071100     STRING MET-LABEL (WS-LBL-START:WS-LBL-LEN) DELIMITED BY SIZE
071200            ': '                                DELIMITED BY SIZE
071300            MET-VALUE (WS-VAL-START:WS-VAL-LEN)  DELIMITED BY SIZE
071400         INTO MET-FULL-TEXT.
071500
071600     PERFORM T90-PUT-LINE        THRU T90-EXIT.
071700 T80-EXIT.
071800     EXIT.
071900
072000* SCAN RANGE BODIES -- THE WORK HAPPENS IN THE VARYING/UNTIL
072100* CLAUSES ABOVE; THESE PARAGRAPHS STEP THE START/END POINTERS
072200* PAST LEADING AND TRAILING SPACES SO NO INTRINSIC FUNCTION IS
072300* NEEDED TO TRIM THE LABEL AND VALUE TEXT, REQUEST IES-4554.
072400 T91-FIND-LBL-START.
072500 T91-EXIT.
072600     EXIT.
072700
072800 T92-FIND-LBL-END.
072900 T92-EXIT.
073000     EXIT.
073100
073200 T93-FIND-VAL-START.
073300 T93-EXIT.
073400     EXIT.
073500
073600 T94-FIND-VAL-END.
073700 T94-EXIT.
073800     EXIT.
073900
074000******************************************************************
074100*    WRITE ONE 80 BYTE REPORT LINE TO THE METRICS FILE AND       *
074200*    ECHO IT TO THE SYSTEM PRINTER.  USED DIRECTLY FOR TITLE/    *
074300*    SECTION-BANNER LINES (MET-FULL-TEXT ALREADY BUILT BY THE    *
074400*    CALLER) AND VIA T80-BUILD-METRIC-LINE FOR LABEL: VALUE      *
074500*    LINES.  NO PAGE-BREAK LOGIC -- THE REPORT IS ONE            *
074600*    CONTINUOUS LISTING, REQUEST IES-4554.                       *
074700******************************************************************
074800 T90-PUT-LINE.
074900
075000     WRITE ZT-MET-LINE.
075100     DISPLAY MET-FULL-TEXT       UPON PRINTER.
075200     ADD 1                       TO WS-RPT-LINE-COUNT.
075300 T90-EXIT.
075400     EXIT.
075500
075600******************************************************************
075700*    TERMINATION                                                 *
075800******************************************************************
075900 B20-TERMINATION.
076000
076100     MOVE SPACES                 TO MET-FULL-TEXT.
076200     PERFORM T90-PUT-LINE        THRU T90-EXIT.
076300     MOVE '=== END OF EVALUATION REPORT ===' TO MET-FULL-TEXT.
076400     PERFORM T90-PUT-LINE        THRU T90-EXIT.
076500
076600     MOVE WS-RPT-LINE-COUNT      TO VAR-EDIT.
076700     DISPLAY 'ZTCNTLS - REPORT LINES WRITTEN: ' VAR-EDIT
076800                                 UPON PRINTER.
076900
077000     CLOSE FINDINGS.
077100     CLOSE DECISIONS.
077200     CLOSE REMEDIATIONS.
077300     CLOSE EVENT-LOG.
077400     CLOSE METRICS-REPORT.
077500 B20-EXIT.
077600     EXIT.
