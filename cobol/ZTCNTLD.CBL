000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ZTCNTLD.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  MAY 1990.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ZERO TRUST FRAMEWORK NIGHTLY DRIVER.  CALLS THE
001500*               IAC AUDIT, IAM AUDIT, POLICY ENFORCEMENT/AUTO
001600*               REMEDIATION, AND METRICS REPORT MODULES IN THE
001700*               SEQUENCE REQUIRED FOR A COMPLETE EVALUATION RUN.
001800*               REPLACES THE OLD ONLINE CICS TRANSACTION DRIVER
001900*               WITH A STRAIGHT BATCH CALL CHAIN.
002000
002100* CHANGE HISTORY ------------------------------------------------  IES4294
002200* 05/14/1990 DLC ORIGINAL PROGRAM -- CICS PSEUDO-CONVERSATIONAL   IES4294
002300*                TRANSACTION DRIVER FOR THE SECURITY REVIEW       IES4294
002400*                SUBSYSTEM.                                       IES4294
002500* 09/02/1994 DLC ADDED Q00-LOGIT AUDIT TRAIL WRITE, REQUEST       IES4360
002600*                IES-4360.                                        IES4360
002700* 11/23/1998 DLC CENTURY WINDOW REVIEW FOR YEAR 2000 -- NO DATE   IES4600
002800*                ARITHMETIC PERFORMED IN THIS PROGRAM, NO CHANGE  IES4600
002900*                REQUIRED.  LOGGED PER MIS STANDARDS BULLETIN 40. IES4600
003000* 03/17/2003 RTW DROPPED CICS, JCL SUBMIT AND CONSOLE LOGGING --  IES4711
003100*                CONVERTED TO A PLAIN BATCH CALL CHAIN DRIVING    IES4711
003200*                THE NEW LINE SEQUENTIAL AUDIT SUITE, REQUEST     IES4711
003300*                IES-4711.                                        IES4711
003400* 08/17/2020 RTW REWROTE AS THE ZERO TRUST FRAMEWORK NIGHTLY      IES4930
003500*                DRIVER -- CALLS ZTCNTLA, ZTCNTLM, ZTCNTLE AND    IES4930
003600*                ZTCNTLS IN SEQUENCE, REQUEST IES-4930.           IES4930
003700* 06/10/2022 RTW ADDED WS-HIGH-RETCD TO CARRY THE HIGHEST STEP    IES4553
003800*                RETURN-CODE INTO THE ABEND MESSAGE, REQUEST      IES4553
003900*                IES-4553.                                       IES4553
004000* END OF HISTORY ------------------------------------------------
004100
004200/*****************************************************************
004300*                                                                *
004400*    ENVIRONMENT DIVISION                                        *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800
004900******************************************************************
005000*    CONFIGURATION SECTION                                       *
005100******************************************************************
005200 CONFIGURATION SECTION.
005300
005400 SOURCE-COMPUTER. IBM-2086-A04-140.
005500 OBJECT-COMPUTER. IBM-2086-A04-140.
005600 SPECIAL-NAMES.
005700     SYSLST IS PRINTER
005800     C01 IS TOP-OF-FORM,
005900     UPSI-7 ON STATUS IS WITH-UPDATES.
006000
006100/*****************************************************************
006200*                                                                *
006300*    DATA DIVISION                                               *
006400*                                                                *
006500******************************************************************
006600 DATA DIVISION.
006700
006800******************************************************************
006900*    WORKING-STORAGE SECTION                                     *
007000******************************************************************
007100 WORKING-STORAGE SECTION.
007200
007300* HIGHEST RETURN-CODE SEEN ACROSS THE FOUR STEPS -- STANDALONE
007400* ITEM, NOT PART OF ANY STEP-SPECIFIC GROUP.  SEE S00-CALL-STEP
007500* AND B20-TERMINATION.  REQUEST IES-4553.
007600 77  WS-HIGH-RETCD             PIC S9(04)   COMP   VALUE ZERO.
007700
007800 01  WS-FIELDS.
007900     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
008000     03  THIS-PGM                  PIC  X(08)   VALUE 'ZTCNTLD'.
008100     03  WS-STEP-NAME              PIC  X(08)   VALUE SPACES.
008200     03  WS-STEP-COUNT             PIC S9(04)   COMP VALUE ZERO.
008300     03  WS-ABEND-SWITCH           PIC  X(01)   VALUE 'N'.
008400         88  WS-ABEND-THIS-RUN          VALUE 'Y'.
008500
008600 01  WS-STEP-TABLE-LITERALS.
008700     03  FILLER                    PIC  X(08)   VALUE 'ZTCNTLA'.
008800     03  FILLER                    PIC  X(08)   VALUE 'ZTCNTLM'.
008900     03  FILLER                    PIC  X(08)   VALUE 'ZTCNTLE'.
009000     03  FILLER                    PIC  X(08)   VALUE 'ZTCNTLS'.
009100* TABLE VIEW OF THE FOUR CALL CHAIN STEPS ABOVE, SCANNED BY
009200* Q00-LOGIT WHEN BUILDING THE RUN CONTROL MESSAGE.
009300 01  WS-STEP-TABLE  REDEFINES  WS-STEP-TABLE-LITERALS.
009400     03  WS-STEP-ENTRY  OCCURS 4 TIMES INDEXED BY WS-STEP-IDX.
009500         05  WS-STEP-PGM           PIC  X(08).
009600
009700 01  WS-RUN-MESSAGE.
009800     03  FILLER                    PIC  X(20)
009900                                    VALUE 'ZTCNTLD RUN CONTROL '.
010000     03  WS-MSG-STEP               PIC  X(08).
010100     03  FILLER                    PIC  X(12)
010200                                    VALUE ' RETURN-CODE'.
010300     03  WS-MSG-RETCD              PIC  ---9.
010400* ALTERNATE VIEW OF THE RETURN CODE PRINT FIELD, USED WHEN THE
010500* OPERATOR CONSOLE LOG NEEDS THE RAW FOUR CHARACTERS RATHER
010600* THAN THE EDITED NUMERIC PICTURE.
010700     03  WS-MSG-RETCD-BYTES  REDEFINES  WS-MSG-RETCD
010800                                    PIC  X(04).
010900* ALTERNATE VIEW OF THE RUN CONTROL MESSAGE, USED WHEN THE
011000* WHOLE 43 BYTE LINE IS SENT TO THE PRINTER AS ONE FIELD.
011100 01  WS-RUN-MESSAGE-FULL  REDEFINES  WS-RUN-MESSAGE.
011200     03  WS-MSG-FULL-TEXT          PIC  X(43).
011300
011400/*****************************************************************
011500*                                                                *
011600*    PROCEDURE DIVISION                                          *
011700*                                                                *
011800******************************************************************
011900 PROCEDURE DIVISION.
012000
012100******************************************************************
012200*    MAINLINE ROUTINE -- RUNS THE FOUR EVALUATION STEPS IN       *
012300*    SEQUENCE AND STOPS THE RUN IF ANY STEP ABENDS.              *
012400******************************************************************
012500 A00-MAINLINE.
012600
012700     DISPLAY 'ZTCNTLD - ZERO TRUST FRAMEWORK NIGHTLY RUN STARTED'
012800                                  UPON PRINTER.
012900
013000     SET WS-STEP-IDX              TO 1.
013100     MOVE WS-STEP-PGM(WS-STEP-IDX) TO WS-STEP-NAME.
013200     PERFORM S00-CALL-STEP        THRU S00-EXIT.
013300     IF  WS-ABEND-THIS-RUN
013400         GO TO A00-RUN-DONE
013500     END-IF.
013600
013700     SET WS-STEP-IDX              TO 2.
013800     MOVE WS-STEP-PGM(WS-STEP-IDX) TO WS-STEP-NAME.
013900     PERFORM S00-CALL-STEP        THRU S00-EXIT.
014000     IF  WS-ABEND-THIS-RUN
014100         GO TO A00-RUN-DONE
014200     END-IF.
014300
014400     SET WS-STEP-IDX              TO 3.
014500     MOVE WS-STEP-PGM(WS-STEP-IDX) TO WS-STEP-NAME.
014600     PERFORM S00-CALL-STEP        THRU S00-EXIT.
014700     IF  WS-ABEND-THIS-RUN
014800         GO TO A00-RUN-DONE
014900     END-IF.
015000
015100     SET WS-STEP-IDX              TO 4.
015200     MOVE WS-STEP-PGM(WS-STEP-IDX) TO WS-STEP-NAME.
015300     PERFORM S00-CALL-STEP        THRU S00-EXIT.
015400
015500 A00-RUN-DONE.
015600     PERFORM B20-TERMINATION      THRU B20-EXIT.
015700
015800     GOBACK.
015900
016000******************************************************************
016100*    CALL ONE STEP OF THE EVALUATION CHAIN AND CHECK ITS         *
016200*    RETURN-CODE.  A NON-ZERO RETURN-CODE STOPS THE REMAINDER    *
016300*    OF THE CHAIN -- THE OPERATOR RERUNS FROM THE FAILING STEP.  *
016400******************************************************************
016500 S00-CALL-STEP.
016600
016700     ADD 1                        TO WS-STEP-COUNT.
016800     MOVE ZERO                    TO RETURN-CODE.
016900     CALL WS-STEP-NAME.
017000
017100     PERFORM Q00-LOGIT            THRU Q00-EXIT.
017200
017300     IF  RETURN-CODE > WS-HIGH-RETCD
017400         MOVE RETURN-CODE     TO WS-HIGH-RETCD
017500     END-IF.
017600     IF  RETURN-CODE NOT = ZERO
017700         SET WS-ABEND-THIS-RUN    TO TRUE
017800         DISPLAY 'ZTCNTLD - STEP ABENDED, RUN STOPPED'
017900                                  UPON PRINTER
018000     END-IF.
018100 S00-EXIT.
018200     EXIT.
018300
018400******************************************************************
018500*    WRITE THE RUN CONTROL MESSAGE FOR ONE STEP TO THE SYSTEM    *
018600*    PRINTER.  KEPT AS ITS OWN PARAGRAPH SINCE THE OLD ONLINE    *
018700*    DRIVER LOGGED EVERY STEP THE SAME WAY TO THE AUDIT TRAIL.   *
018800******************************************************************
018900 Q00-LOGIT.
019000
019100     MOVE WS-STEP-NAME            TO WS-MSG-STEP.
019200     MOVE RETURN-CODE             TO WS-MSG-RETCD.
019300     DISPLAY WS-MSG-FULL-TEXT     UPON PRINTER.
019400 Q00-EXIT.
019500     EXIT.
019600
019700******************************************************************
019800*    TERMINATION                                                 *
019900******************************************************************
020000 B20-TERMINATION.
020100
020200     IF  WS-ABEND-THIS-RUN
020300         DISPLAY 'ZTCNTLD - RUN ENDED WITH ERRORS'
020400                                  UPON PRINTER
020500         MOVE WS-HIGH-RETCD       TO WS-MSG-RETCD
020600         DISPLAY WS-MSG-FULL-TEXT UPON PRINTER
020700         MOVE 16                  TO RETURN-CODE
020800     ELSE
020900         DISPLAY 'ZTCNTLD - ZERO TRUST FRAMEWORK RUN COMPLETE'
021000                                  UPON PRINTER
021100         MOVE ZERO                TO RETURN-CODE
021200     END-IF.
021300 B20-EXIT.
021400     EXIT.
