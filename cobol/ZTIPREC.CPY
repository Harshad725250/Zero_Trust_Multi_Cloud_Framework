000100******************************************************************
000200*                                                                *
000300*    ZTIPREC  --  IAM POLICY STATEMENT RECORD                    *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER POLICY STATEMENT EXTRACTED FROM THE IDENTITY STORE.
000700* READ BY ZTCNTLM (IAM AUDIT), PASS 1, TO DRIVE THE WILDCARD AND
000800* PRIVILEGE ESCALATION RULES.  IP-ACTION ARRIVES ALREADY LOWER
000900* CASED BY THE EXTRACT JOB, MATCHING THE WAY THE ORIGINAL AUDIT
001000* NORMALIZED ACTION TEXT BEFORE COMPARE.
001100*
001200* CHANGE HISTORY ------------------------------------------------
001300* 04/14/2020 DLC ORIGINAL LAYOUT FOR IAM AUDIT CONVERSION.
001400* 06/30/2020 DLC ADDED IP-ACTION-PREFIX-WILD, REQUEST IES-4210.
001500* 06/09/2022 RTW WIDENED THE LAYOUT WITH THE ACCOUNT AND ATTACHED
001600*                PRINCIPAL FIELDS CARRIED BY THE IDENTITY STORE
001700*                EXTRACT, PLUS EXTRACT RUN TRACKING, REQUEST
001800*                IES-4552.  IP-EFFECT AND IP-CONDITION-PRESENT
001900*                RESERVED BELOW FOR THE EXPLICIT-DENY DETECTION
002000*                ENHANCEMENT TABLED AT THE 05/18/2022 SECURITY
002100*                COMMITTEE REVIEW -- NOT YET READ BY ANY
002200*                PARAGRAPH IN ZTCNTLM.
002300* END OF HISTORY ------------------------------------------------
002400*
002500 01  ZT-IP-RECORD.
002600     05  IP-POLICY-TYPE            PIC  X(16).
002700         88  IP-TYPE-MANAGED            VALUE 'MANAGED'.
002800         88  IP-TYPE-INLINEUSER         VALUE 'INLINEUSER'.
002900     05  IP-POLICY-NAME            PIC  X(30).
003000     05  IP-ACTION                 PIC  X(40).
003100     05  IP-ACTION-WILD            PIC  X(01).
003200         88  IP-ACTION-IS-WILD          VALUE 'Y'.
003300     05  IP-RESOURCE-WILD          PIC  X(01).
003400         88  IP-RESOURCE-IS-WILD        VALUE 'Y'.
003500     05  IP-ACTION-PREFIX-WILD     PIC  X(01).
003600         88  IP-PREFIX-IS-WILD          VALUE 'Y'.
003700* ACCOUNT AND PRINCIPAL IDENTIFICATION CARRIED BY THE IDENTITY
003800* STORE EXTRACT FOR CROSS-REFERENCE ON THE FINDINGS REPORT.
003900     05  IP-ACCOUNT-ID             PIC  X(12).
004000     05  IP-ATTACHED-TO            PIC  X(20).
004100     05  IP-EXTRACT-DATE           PIC  X(08).
004200     05  IP-EXTRACT-BATCH          PIC  X(06).
004300* RESERVED -- POLICY EFFECT AND CONDITION-BLOCK PRESENCE, PART OF
004400* THE EXPLICIT-DENY DETECTION ENHANCEMENT TABLED 05/18/2022.
004500* PROJECT UNFUNDED FOR THIS PHASE.
004600     05  IP-EFFECT                 PIC  X(06).
004700         88  IP-EFFECT-ALLOW            VALUE 'ALLOW'.
004800         88  IP-EFFECT-DENY             VALUE 'DENY'.
004900     05  IP-CONDITION-PRESENT      PIC  X(01).
005000         88  IP-HAS-CONDITION           VALUE 'Y'.
005100* RESERVED FOR EXPANSION -- KEEPS ZT-IP-RECORD TWO BYTES BEYOND
005200* THE 142 BYTE IAM-POLICIES FEED LENGTH.
005300     05  FILLER                    PIC  X(02).
