000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ZTCNTLA.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  APRIL 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ZERO TRUST INFRASTRUCTURE CONFIGURATION AUDIT.
001500*               READS THE INFRASTRUCTURE RESOURCE EXTRACT AND
001600*               FLAGS S3 BUCKETS, SECURITY GROUPS, AND IAM
001700*               POLICIES THAT VIOLATE THE INSTALLATION'S
001800*               MINIMUM CONFIGURATION STANDARD.  PRODUCES THE
001900*               FINDINGS FILE READ BY ZTCNTLM AND ZTCNTLS.
002000
002100* CHANGE HISTORY ------------------------------------------------  IES4290
002200* 04/14/1991 DLC ORIGINAL PROGRAM.                                 IES4290
002300* 08/22/1991 DLC ADDED SECURITY GROUP INGRESS CHECK (R2),          IES4318
002400*                REQUEST IES-4318.                                 IES4318
002500* 02/03/1992 DLC ADDED IAM POLICY WILDCARD CHECK (R3),             IES4402
002600*                REQUEST IES-4402.                                 IES4402
002700* 11/19/1998 DLC CENTURY WINDOW REVIEW FOR YEAR 2000 -- WORK       IES4600
002800*                DATE FIELDS ALREADY CARRY FULL CCYY, NO CHANGE    IES4600
002900*                REQUIRED.  LOGGED PER MIS STANDARDS BULLETIN 40.  IES4600
003000* 03/17/2003 RTW CONVERTED FINDINGS OUTPUT FROM VSAM ESDS TO       IES4711
003100*                LINE SEQUENTIAL, REQUEST IES-4711 (DOWNSTREAM     IES4711
003200*                EXTRACT FOR THE METRICS REPORTING PROJECT).       IES4711
003300* 09/09/2009 RTW ADDED SUMMARY COUNTS BY RESOURCE CATEGORY TO      IES4820
003400*                THE SYSLST REPORT, REQUEST IES-4820.              IES4820
003500* 06/09/2022 RTW ADDED SYSLST PAGE HEADER/PAGINATION (H10) AND     IES4552
003600*                WIDENED THE INFRA-RESOURCES AND FINDINGS RECORD   IES4552
003700*                LAYOUTS, REQUEST IES-4552.                        IES4552
003800* END OF HISTORY ------------------------------------------------
003900
004000/*****************************************************************
004100*                                                                *
004200*    ENVIRONMENT DIVISION                                        *
004300*                                                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600
004700******************************************************************
004800*    CONFIGURATION SECTION                                       *
004900******************************************************************
005000 CONFIGURATION SECTION.
005100
005200 SOURCE-COMPUTER. IBM-2086-A04-140.
005300 OBJECT-COMPUTER. IBM-2086-A04-140.
005400 SPECIAL-NAMES.
005500     SYSLST IS PRINTER
005600     C01 IS TOP-OF-FORM,
005700     UPSI-7 ON STATUS IS WITH-UPDATES.
005800
005900******************************************************************
006000*    INPUT-OUTPUT SECTION                                        *
006100******************************************************************
006200 INPUT-OUTPUT SECTION.
006300
006400 FILE-CONTROL.
006500
006600     SELECT INFRA-RESOURCES
006700         ASSIGN TO INFRARES
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS FILE1-STAT.
007000
007100     SELECT FINDINGS
007200         ASSIGN TO FINDINGS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FILE2-STAT.
007500
007600/*****************************************************************
007700*                                                                *
007800*    DATA DIVISION                                               *
007900*                                                                *
008000******************************************************************
008100 DATA DIVISION.
008200
008300******************************************************************
008400*    FILE SECTION                                                *
008500******************************************************************
008600 FILE SECTION.
008700
008800 FD  INFRA-RESOURCES
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 193 CHARACTERS.
009100 COPY ZTIRREC.
009200
009300 FD  FINDINGS
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 165 CHARACTERS.
009600 COPY ZTFDREC.
009700
009800******************************************************************
009900*    WORKING-STORAGE SECTION                                     *
010000******************************************************************
010100 WORKING-STORAGE SECTION.
010200
010300* SYSLST PAGINATION COUNTERS -- STANDALONE ITEMS, NOT PART OF ANY
010400* PRINT LINE GROUP.  SEE H10-PAGE-HEADER.
010500 77  WS-LINE-COUNT             PIC S9(04)   COMP   VALUE ZERO.
010600 77  WS-PAGE-COUNT             PIC S9(04)   COMP   VALUE ZERO.
010700 77  WS-LINES-PER-PAGE         PIC S9(04)   COMP   VALUE 55.
010800
010900 01  WS-FIELDS.
011000     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011100     03  THIS-PGM                  PIC  X(08)   VALUE 'ZTCNTLA'.
011200     03  FILE1-STAT                PIC  X(02)   VALUE ZEROES.
011300         88  STAT-NORMAL                VALUE '00'.
011400         88  STAT-EOFILE                VALUE '10'.
011500     03  FILE2-STAT                PIC  X(02)   VALUE ZEROES.
011600         88  STAT2-NORMAL               VALUE '00'.
011700     03  WS-EOF-SWITCH             PIC  X(01)   VALUE 'N'.
011800         88  WS-EOF                     VALUE 'Y'.
011900
012000 01  WS-COUNTERS.
012100     03  WS-TOTAL-FINDINGS         PIC S9(07)   COMP   VALUE ZERO.
012200     03  WS-S3-COUNT               PIC S9(07)   COMP   VALUE ZERO.
012300     03  WS-SECGROUP-COUNT         PIC S9(07)   COMP   VALUE ZERO.
012400     03  WS-IAMPOLICY-COUNT        PIC S9(07)   COMP   VALUE ZERO.
012500     03  WS-RESOURCES-READ         PIC S9(07)   COMP   VALUE ZERO.
012600
012700 01  WS-WORK-AREAS.
012800     03  WS-FINDING-TEXT           PIC  X(60)   VALUE SPACES.
012900* ALTERNATE VIEW OF THE FINDING TEXT, USED WHEN A FINDING LINE
013000* MUST BE FOLDED ACROSS TWO SYSLST DETAIL LINES.
013100     03  WS-FINDING-TEXT-PARTS REDEFINES WS-FINDING-TEXT.
013200         05  WS-FINDING-TEXT-1     PIC  X(30).
013300         05  WS-FINDING-TEXT-2     PIC  X(30).
013400     03  WS-ACL-TRIM               PIC  X(18)   VALUE SPACES.
013500     03  VAR-TEXTL                 PIC S9(04)   BINARY VALUE ZEROES.
013600     03  VAR-TEXT                  PIC  X(120)  VALUE SPACES.
013700     03  VAR-EDIT                  PIC  Z(6)9-.
013800* ALTERNATE VIEW OF THE EDITED COUNT FIELD, USED WHEN THE RAW
013900* PRINT BYTES RATHER THAN THE NUMERIC VALUE ARE NEEDED.
014000     03  VAR-EDIT-BYTES REDEFINES VAR-EDIT PIC  X(08).
014100
014200* SYSLST PAGE HEADER LINE, REBUILT BY H10-PAGE-HEADER AT THE TOP
014300* OF EACH PRINTED PAGE OF THE FINDINGS ECHO.
014400 01  WS-PAGE-HEADER-LINE.
014500     03  FILLER                    PIC  X(20)
014600                                    VALUE 'ZTCNTLA  IAC AUDIT  '.
014700     03  WS-PH-PAGE-LIT            PIC  X(05)   VALUE 'PAGE '.
014800     03  WS-PH-PAGE-NUM            PIC  ZZZ9.
014900     03  FILLER                    PIC  X(20)   VALUE SPACES.
015000* ALTERNATE VIEW OF THE PAGE HEADER LINE, USED WHEN THE WHOLE
015100* 49 BYTE LINE IS SENT TO THE PRINTER AS ONE FIELD.
015200 01  WS-PAGE-HEADER-FULL REDEFINES WS-PAGE-HEADER-LINE.
015300     03  WS-PH-FULL-TEXT           PIC  X(49).
015400
015500 COPY ZTDTEMAN.
015600
015700/*****************************************************************
015800*                                                                *
015900*    PROCEDURE DIVISION                                          *
016000*                                                                *
016100******************************************************************
016200 PROCEDURE DIVISION.
016300
016400******************************************************************
016500*    MAINLINE ROUTINE                                            *
016600******************************************************************
016700 A00-MAINLINE.
016800
016900     PERFORM B10-INITIALIZATION  THRU B10-EXIT.
017000
017100     PERFORM C00-PROCESS-RESOURCE  THRU C00-EXIT
017200         UNTIL WS-EOF.
017300
017400     PERFORM B20-TERMINATION  THRU B20-EXIT.
017500
017600     GOBACK.
017700
017800******************************************************************
017900*    INITIALIZATION                                              *
018000******************************************************************
018100 B10-INITIALIZATION.
018200
018300     OPEN INPUT  INFRA-RESOURCES.
018400     IF NOT STAT-NORMAL
018500         DISPLAY 'ZTCNTLA - INFRARES OPEN ERROR ' FILE1-STAT
018600             UPON PRINTER
018700         MOVE 16                 TO RETURN-CODE
018800         GOBACK
018900     END-IF.
019000
019100     OPEN OUTPUT FINDINGS.
019200     IF NOT STAT2-NORMAL
019300         DISPLAY 'ZTCNTLA - FINDINGS OPEN ERROR ' FILE2-STAT
019400             UPON PRINTER
019500         MOVE 16                 TO RETURN-CODE
019600         GOBACK
019700     END-IF.
019800
019900     SET  DTE-REQUEST-ISO-STAMP  TO TRUE.
020000     CALL 'ZTDTEMAN'             USING DTEMAN-PARMS.
020100
020200     PERFORM H10-PAGE-HEADER     THRU H10-EXIT.
020300     DISPLAY '=== ZTCNTLA - INFRASTRUCTURE CONFIGURATION AUDIT '
020400             '===' UPON PRINTER.
020500
020600     READ INFRA-RESOURCES
020700         AT END SET WS-EOF       TO TRUE
020800     END-READ.
020900 B10-EXIT.
021000     EXIT.
021100
021200******************************************************************
021300*    START A NEW SYSLST PAGE -- TOP-OF-FORM AND BANNER LINE      *
021400******************************************************************
021500 H10-PAGE-HEADER.
021600
021700     ADD 1                       TO WS-PAGE-COUNT.
021800     MOVE ZERO                   TO WS-LINE-COUNT.
021900     MOVE WS-PAGE-COUNT          TO WS-PH-PAGE-NUM.
022000     DISPLAY TOP-OF-FORM         UPON PRINTER.
022100     DISPLAY WS-PH-FULL-TEXT     UPON PRINTER.
022200 H10-EXIT.
022300     EXIT.
022400
022500******************************************************************
022600*    PROCESS ONE INFRASTRUCTURE RESOURCE RECORD                  *
022700******************************************************************
022800 C00-PROCESS-RESOURCE.
022900
023000     ADD 1                       TO WS-RESOURCES-READ.
023100
023200     EVALUATE TRUE
023300         WHEN IR-TYPE-S3BUCKET
023400             PERFORM R10-CHECK-S3BUCKET  THRU R10-EXIT
023500         WHEN IR-TYPE-SECGROUP
023600             PERFORM R20-CHECK-SECGROUP  THRU R20-EXIT
023700         WHEN IR-TYPE-IAMPOLICY
023800             PERFORM R30-CHECK-IAMPOLICY THRU R30-EXIT
023900         WHEN OTHER
024000             CONTINUE
024100     END-EVALUATE.
024200
024300     READ INFRA-RESOURCES
024400         AT END SET WS-EOF       TO TRUE
024500     END-READ.
024600 C00-EXIT.
024700     EXIT.
024800
024900******************************************************************
025000*    R1 -- S3 BUCKET PUBLIC ACL CHECK                            *
025100******************************************************************
025200 R10-CHECK-S3BUCKET.
025300
025400     IF  IR-ACL-PUBLIC-READ  OR  IR-ACL-PUBLIC-RW
025500         MOVE IR-ACL             TO WS-ACL-TRIM
025600         STRING 'S3 bucket with public ACL (' DELIMITED BY SIZE
025700                WS-ACL-TRIM      DELIMITED BY SPACE
025800                ')'              DELIMITED BY SIZE
025900             INTO WS-FINDING-TEXT
026000         ADD 1                   TO WS-S3-COUNT
026100         PERFORM W10-WRITE-FINDING THRU W10-EXIT
026200     END-IF.
026300 R10-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700*    R2 -- SECURITY GROUP OPEN INGRESS CHECK                     *
026800******************************************************************
026900 R20-CHECK-SECGROUP.
027000
027100     IF  IR-CIDR-OPEN-WORLD
027200         MOVE 'Security group allows 0.0.0.0/0 (open to world)'
027300                                 TO WS-FINDING-TEXT
027400         ADD 1                   TO WS-SECGROUP-COUNT
027500         PERFORM W10-WRITE-FINDING THRU W10-EXIT
027600     END-IF.
027700 R20-EXIT.
027800     EXIT.
027900
028000******************************************************************
028100*    R3 -- IAM POLICY WILDCARD CHECK                             *
028200******************************************************************
028300 R30-CHECK-IAMPOLICY.
028400
028500     IF  IR-ACTION-IS-WILD  OR  IR-RESOURCE-IS-WILD
028600         MOVE 'IAM policy allows wildcard permissions (*)'
028700                                 TO WS-FINDING-TEXT
028800         ADD 1                   TO WS-IAMPOLICY-COUNT
028900         PERFORM W10-WRITE-FINDING THRU W10-EXIT
029000     END-IF.
029100 R30-EXIT.
029200     EXIT.
029300
029400******************************************************************
029500*    WRITE ONE FINDING RECORD AND ECHO IT TO SYSLST              *
029600******************************************************************
029700 W10-WRITE-FINDING.
029800
029900     MOVE DTE-ISO-STAMP          TO FD-TIMESTAMP.
030000     SET  FD-SOURCE-IAC          TO TRUE.
030100     MOVE IR-RESOURCE-TYPE       TO FD-RESOURCE-TYPE.
030200     MOVE IR-RESOURCE-NAME       TO FD-RESOURCE-NAME.
030300     MOVE WS-FINDING-TEXT        TO FD-FINDING.
030400     WRITE ZT-FD-RECORD.
030500
030600     ADD 1                       TO WS-TOTAL-FINDINGS.
030700
030800     STRING FD-RESOURCE-NAME DELIMITED BY '  '
030900            ': ' DELIMITED BY SIZE
031000            WS-FINDING-TEXT DELIMITED BY '  '
031100         INTO VAR-TEXT.
031200     DISPLAY VAR-TEXT            UPON PRINTER.
031300
031400     ADD 1                       TO WS-LINE-COUNT.
031500     IF  WS-LINE-COUNT > WS-LINES-PER-PAGE
031600         PERFORM H10-PAGE-HEADER THRU H10-EXIT
031700     END-IF.
031800 W10-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200*    TERMINATION                                                 *
032300******************************************************************
032400 B20-TERMINATION.
032500
032600     IF  WS-TOTAL-FINDINGS = ZERO
032700         DISPLAY 'No findings detected.'  UPON PRINTER
032800     ELSE
032900         MOVE WS-TOTAL-FINDINGS  TO VAR-EDIT
033000         DISPLAY 'Total findings: ' VAR-EDIT  UPON PRINTER
033100         MOVE WS-S3-COUNT        TO VAR-EDIT
033200         DISPLAY '  S3 bucket findings ....... ' VAR-EDIT
033300             UPON PRINTER
033400         MOVE WS-SECGROUP-COUNT  TO VAR-EDIT
033500         DISPLAY '  Security group findings .. ' VAR-EDIT
033600             UPON PRINTER
033700         MOVE WS-IAMPOLICY-COUNT TO VAR-EDIT
033800         DISPLAY '  IAM policy findings ...... ' VAR-EDIT
033900             UPON PRINTER
034000     END-IF.
034100
034200     CLOSE INFRA-RESOURCES.
034300     CLOSE FINDINGS.
034400 B20-EXIT.
034500     EXIT.
