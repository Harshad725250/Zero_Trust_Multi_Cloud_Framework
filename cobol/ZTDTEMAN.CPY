000100******************************************************************
000200*                                                                *
000300*    ZTDTEMAN  --  DATE/TIME UTILITY PARAMETER BLOCK             *
000400*                                                                *
000500******************************************************************
000600* PARAMETER BLOCK FOR THE INSTALLATION DATE/TIME SUBROUTINE
000700* DTEMAN.  SET THE REQUEST SWITCH TO TRUE, MOVE ANY REQUIRED
000800* INPUT FIELD, THEN CALL DTEMAN USING DTEMAN-PARMS.  DTEMAN IS
000900* A COMMON LIBRARY SUBROUTINE MAINTAINED OUTSIDE THIS SUITE --
001000* NOT SHIPPED HERE, THE SAME AS BITMAN/NUMMAN/TXTMAN/JOBDATA.
001100*
001200* CHANGE HISTORY ------------------------------------------------
001300* 03/06/2020 DLC ORIGINAL COPYBOOK (CARRIED FORWARD FROM THE
001400*                IESCNTL FAMILY OF PROGRAMS).
001500* 04/14/2020 DLC ADDED DTE-REQUEST-ISO-STAMP AND DTE-ISO-STAMP
001600*                FOR THE ZERO TRUST AUDIT SUITE, REQUEST
001700*                IES-4290 -- FINDINGS/DECISIONS/REMEDIATIONS/
001800*                EVENTS ALL CARRY AN ISO-8601 TIMESTAMP.
001900* END OF HISTORY ------------------------------------------------
002000*
002100 01  DTEMAN-PARMS.
002200     05  DTE-REQUEST-SWITCH        PIC  X(01).
002300         88  DTE-REQUEST-CURRENT-DATE   VALUE '1'.
002400         88  DTE-REQUEST-JULN-EDIT      VALUE '2'.
002500         88  DTE-REQUEST-ISO-STAMP      VALUE '3'.
002600     05  DTE-RETURN-CODE           PIC S9(04)   COMP.
002700         88  DTE-RETURN-OK              VALUE ZERO.
002800     05  DTE-JULN                  PIC  9(07).
002900     05  DTE-GNUM                  PIC  9(07).
003000     05  DTE-CCYYMMDD              PIC  9(08).
003100* ALTERNATE VIEW OF DTE-CCYYMMDD BROKEN OUT BY CENTURY/YEAR/
003200* MONTH/DAY, USED WHEN BUILDING THE ISO-8601 STAMP BELOW.
003300     05  DTE-CCYYMMDD-PARTS  REDEFINES  DTE-CCYYMMDD.
003400         10  DTE-CCYY              PIC  9(04).
003500         10  DTE-MM                PIC  9(02).
003600         10  DTE-DD                PIC  9(02).
003700     05  DTE-YYDDD                 PIC  9(05).
003800     05  DTE-HHMMSS                PIC  9(06).
003900* ALTERNATE VIEW OF DTE-HHMMSS BROKEN OUT BY HOUR/MINUTE/SECOND.
004000     05  DTE-HHMMSS-PARTS  REDEFINES  DTE-HHMMSS.
004100         10  DTE-HH                PIC  9(02).
004200         10  DTE-MN                PIC  9(02).
004300         10  DTE-SS                PIC  9(02).
004400     05  DTE-ISO-STAMP             PIC  X(26).
