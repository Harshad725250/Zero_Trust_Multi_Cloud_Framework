000100******************************************************************
000200*                                                                *
000300*    ZTFDREC  --  AUDIT FINDING RECORD                           *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER MISCONFIGURATION OR POLICY FINDING.  WRITTEN BY
000700* ZTCNTLA (IAC AUDIT, FD-SOURCE = IAC) AND ZTCNTLM (IAM AUDIT,
000800* FD-SOURCE = IAM); READ BACK BY ZTCNTLS TO BUILD THE FINDINGS
000900* SECTIONS OF THE METRICS REPORT.
001000*
001100* CHANGE HISTORY ------------------------------------------------
001200* 04/14/2020 DLC ORIGINAL LAYOUT FOR IAC/IAM AUDIT CONVERSION.
001300* 06/09/2022 RTW WIDENED THE LAYOUT WITH FD-SEVERITY, FD-RULE-ID
001400*                AND FD-REMEDIATED-FLAG, REQUEST IES-4552.  THESE
001500*                THREE FIELDS ARE RESERVED FOR THE FINDING
001600*                SEVERITY SCORING ENHANCEMENT TABLED AT THE
001700*                05/18/2022 SECURITY COMMITTEE REVIEW -- NEITHER
001800*                ZTCNTLA NOR ZTCNTLM MOVES A VALUE TO THEM AT
001900*                THIS TIME, SAME AS THE RISK SCORE FIELD RESERVED
002000*                ON ZT-DC-RECORD.
002100* END OF HISTORY ------------------------------------------------
002200*
002300 01  ZT-FD-RECORD.
002400     05  FD-TIMESTAMP              PIC  X(26).
002500     05  FD-SOURCE                 PIC  X(10).
002600         88  FD-SOURCE-IAC              VALUE 'IAC'.
002700         88  FD-SOURCE-IAM              VALUE 'IAM'.
002800     05  FD-RESOURCE-TYPE          PIC  X(20).
002900     05  FD-RESOURCE-NAME          PIC  X(30).
003000     05  FD-FINDING                PIC  X(60).
003100* RESERVED -- FINDING SEVERITY, SOURCE RULE CROSS-REFERENCE AND
003200* REMEDIATION FLAG, PART OF THE SEVERITY SCORING ENHANCEMENT
003300* TABLED 05/18/2022.  PROJECT UNFUNDED FOR THIS PHASE, NOT
003400* POPULATED BY EITHER WRITING PROGRAM.
003500     05  FD-SEVERITY               PIC  X(08).
003600         88  FD-SEV-HIGH                 VALUE 'HIGH'.
003700         88  FD-SEV-MEDIUM               VALUE 'MEDIUM'.
003800         88  FD-SEV-LOW                  VALUE 'LOW'.
003900     05  FD-RULE-ID                PIC  X(08).
004000     05  FD-REMEDIATED-FLAG        PIC  X(01).
004100         88  FD-REMEDIATED               VALUE 'Y'.
004200         88  FD-NOT-REMEDIATED           VALUE 'N'.
004300* RESERVED FOR EXPANSION -- KEEPS ZT-FD-RECORD TWO BYTES BEYOND
004400* THE 163 BYTE FINDINGS FILE LENGTH.
004500     05  FILLER                    PIC  X(02).
