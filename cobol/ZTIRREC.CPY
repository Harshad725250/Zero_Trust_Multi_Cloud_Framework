000100******************************************************************
000200*                                                                *
000300*    ZTIRREC  --  INFRASTRUCTURE RESOURCE RECORD                 *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER INFRASTRUCTURE DEFINITION EXTRACTED FROM THE CLOUD
000700* INVENTORY FEED.  READ BY ZTCNTLA (IAC AUDIT) TO DRIVE THE
000800* MISCONFIGURATION RULES FOR S3 BUCKETS, SECURITY GROUPS, AND
000900* IAM POLICIES.  ONE PHYSICAL RECORD SERVES ALL THREE RESOURCE
001000* TYPES -- FIELDS THAT DO NOT APPLY TO A GIVEN TYPE ARE SPACE
001100* FILLED BY THE EXTRACT JOB UPSTREAM OF THIS SUITE.
001200*
001300* CHANGE HISTORY ------------------------------------------------
001400* 04/14/2020 DLC ORIGINAL LAYOUT FOR IAC AUDIT CONVERSION.
001500* 11/02/2021 RTW ADDED IR-RESOURCE-WILD FOR IAM POLICY WILDCARD
001600*                RESOURCE CHECK, REQUEST IES-4471.
001700* 06/09/2022 RTW WIDENED THE LAYOUT WITH ACCOUNT, REGION AND
001800*                ENVIRONMENT CLASSIFICATION FIELDS CARRIED BY THE
001900*                CLOUD INVENTORY FEED, PLUS EXTRACT RUN TRACKING,
002000*                REQUEST IES-4552.  ENCRYPTION AND LOGGING STATUS
002100*                RESERVED BELOW PENDING THE SECURITY COMMITTEE'S
002200*                DECISION ON A DATA-AT-REST AUDIT RULE -- SEE THE
002300*                COMMITTEE MINUTES OF 05/18/2022.  NOT YET READ
002400*                BY ANY PARAGRAPH IN ZTCNTLA.
002500* END OF HISTORY ------------------------------------------------
002600*
002700 01  ZT-IR-RECORD.
002800     05  IR-FILE-NAME              PIC  X(30).
002900     05  IR-RESOURCE-TYPE          PIC  X(20).
003000         88  IR-TYPE-S3BUCKET           VALUE 'S3BUCKET'.
003100         88  IR-TYPE-SECGROUP           VALUE 'SECGROUP'.
003200         88  IR-TYPE-IAMPOLICY          VALUE 'IAMPOLICY'.
003300     05  IR-RESOURCE-NAME          PIC  X(30).
003400     05  IR-ACL                    PIC  X(18).
003500         88  IR-ACL-PRIVATE             VALUE 'private'.
003600         88  IR-ACL-PUBLIC-READ         VALUE 'public-read'.
003700         88  IR-ACL-PUBLIC-RW           VALUE 'public-read-write'.
003800     05  IR-CIDR                   PIC  X(18).
003900         88  IR-CIDR-OPEN-WORLD         VALUE '0.0.0.0/0'.
004000     05  IR-ACTION-WILD            PIC  X(01).
004100         88  IR-ACTION-IS-WILD          VALUE 'Y'.
004200     05  IR-RESOURCE-WILD          PIC  X(01).
004300         88  IR-RESOURCE-IS-WILD        VALUE 'Y'.
004400* CLOUD ACCOUNT/SUBSCRIPTION AND REGION CARRIED BY THE INVENTORY
004500* FEED FOR CROSS-REFERENCE ON THE FINDINGS REPORT DISTRIBUTION.
004600     05  IR-ACCOUNT-ID             PIC  X(12).
004700     05  IR-REGION                 PIC  X(15).
004800     05  IR-ENVIRONMENT            PIC  X(04).
004900         88  IR-ENV-PROD                VALUE 'PROD'.
005000         88  IR-ENV-TEST                VALUE 'TEST'.
005100         88  IR-ENV-DEV                 VALUE 'DEV'.
005200     05  IR-OWNER-TEAM             PIC  X(20).
005300     05  IR-EXTRACT-DATE           PIC  X(08).
005400     05  IR-EXTRACT-BATCH          PIC  X(06).
005500* RESERVED -- ENCRYPTION-AT-REST AND ACCESS-LOGGING STATUS BYTES
005600* DISCUSSED AT THE 05/18/2022 SECURITY COMMITTEE REVIEW.  NOT YET
005700* IMPLEMENTED AS AN AUDIT RULE, PROJECT UNFUNDED FOR THIS PHASE.
005800     05  IR-ENCRYPTION-STATUS      PIC  X(01).
005900         88  IR-ENCRYPTED               VALUE 'Y'.
006000         88  IR-NOT-ENCRYPTED           VALUE 'N'.
006100     05  IR-LOGGING-STATUS         PIC  X(01).
006200         88  IR-LOGGING-ON               VALUE 'Y'.
006300         88  IR-LOGGING-OFF              VALUE 'N'.
006400     05  IR-COMPLIANCE-CODE        PIC  X(06).
006500* RESERVED FOR EXPANSION -- KEEPS ZT-IR-RECORD TWO BYTES BEYOND
006600* THE 191 BYTE INFRA-RESOURCES FEED LENGTH.
006700     05  FILLER                    PIC  X(02).
