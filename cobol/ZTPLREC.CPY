000100******************************************************************
000200*                                                                *
000300*    ZTPLREC  --  ACTION POLICY TABLE RECORD                     *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER ACTION RULE IN THE POLICY DECISION TABLE.  READ IN
000700* FILE ORDER AND HELD IN THE ZT-POLICY-TABLE OCCURS CLAUSE INSIDE
000800* ZTCNTLE -- FILE ORDER IS PRECEDENCE ORDER, FIRST MATCH WINS.
000900*
001000* CHANGE HISTORY ------------------------------------------------
001100* 05/01/2020 DLC ORIGINAL LAYOUT FOR ACCESS ENFORCEMENT PROJECT.
001200* 06/09/2022 RTW WIDENED THE LAYOUT WITH THE RULE IDENTIFIER,
001300*                EFFECTIVE DATE AND OWNING TEAM FIELDS CARRIED
001400*                BY THE POLICY MAINTENANCE EXTRACT, REQUEST
001500*                IES-4552.  PL-REVIEW-STATUS RESERVED BELOW FOR
001600*                THE QUARTERLY POLICY REVIEW ENHANCEMENT TABLED
001700*                AT THE 05/18/2022 SECURITY COMMITTEE REVIEW --
001800*                NOT YET READ BY ANY PARAGRAPH IN ZTCNTLE.
001900* END OF HISTORY ------------------------------------------------
002000*
002100 01  ZT-PL-RECORD.
002200     05  PL-ACTION                 PIC  X(30).
002300         88  PL-ACTION-IS-ANY           VALUE '*'.
002400     05  PL-DECISION               PIC  X(06).
002500         88  PL-DECISION-ALLOW          VALUE 'ALLOW'.
002600         88  PL-DECISION-DENY           VALUE 'DENY'.
002700         88  PL-DECISION-REVIEW         VALUE 'REVIEW'.
002800     05  PL-DESCRIPTION            PIC  X(50).
002900* RULE IDENTIFICATION AND OWNERSHIP CARRIED BY THE POLICY
003000* MAINTENANCE EXTRACT FOR CROSS-REFERENCE ON THE AUDIT TRAIL.
003100     05  PL-RULE-ID                PIC  X(08).
003200     05  PL-EFFECTIVE-DATE         PIC  X(08).
003300     05  PL-OWNER-TEAM             PIC  X(20).
003400* RESERVED -- QUARTERLY REVIEW SIGN-OFF FLAG, PART OF THE POLICY
003500* REVIEW ENHANCEMENT TABLED 05/18/2022.  PROJECT UNFUNDED FOR
003600* THIS PHASE.
003700     05  PL-REVIEW-STATUS          PIC  X(01).
003800         88  PL-REVIEWED                VALUE 'Y'.
003900         88  PL-NOT-REVIEWED             VALUE 'N'.
004000* RESERVED FOR EXPANSION -- KEEPS ZT-PL-RECORD TWO BYTES BEYOND
004100* THE 123 BYTE POLICY-TABLE FEED LENGTH.
004200     05  FILLER                    PIC  X(02).
