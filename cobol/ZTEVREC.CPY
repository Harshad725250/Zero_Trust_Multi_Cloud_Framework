000100******************************************************************
000200*                                                                *
000300*    ZTEVREC  --  MONITORING EVENT RECORD                        *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER EVENT LOGGED TO THE CENTRAL MONITORING FILE.
000700* WRITTEN BY ZTCNTLE (MODULE PEP FOR ACCESS_REQUEST, MODULE ARM
000800* FOR REMEDIATION); READ BACK BY ZTCNTLS TO BUILD THE PEP/MONITOR
000900* SECTION OF THE METRICS REPORT.
001000*
001100* CHANGE HISTORY ------------------------------------------------
001200* 05/01/2020 DLC ORIGINAL LAYOUT FOR ACCESS ENFORCEMENT PROJECT.
001300* 06/09/2022 RTW WIDENED THE LAYOUT WITH EV-CORRELATION-ID AND
001400*                EV-SOURCE-SYSTEM, REQUEST IES-4552.  RESERVED
001500*                FOR THE CROSS-SYSTEM CORRELATION ENHANCEMENT
001600*                TABLED AT THE 05/18/2022 SECURITY COMMITTEE
001700*                REVIEW -- NOT YET MOVED TO BY ZTCNTLE.
001800* END OF HISTORY ------------------------------------------------
001900*
002000 01  ZT-EV-RECORD.
002100     05  EV-TIMESTAMP              PIC  X(26).
002200     05  EV-MODULE                 PIC  X(10).
002300         88  EV-MODULE-PEP              VALUE 'PEP'.
002400         88  EV-MODULE-ARM              VALUE 'ARM'.
002500     05  EV-EVENT-TYPE             PIC  X(16).
002600         88  EV-TYPE-ACCESS-REQUEST     VALUE 'ACCESS_REQUEST'.
002700         88  EV-TYPE-REMEDIATION        VALUE 'REMEDIATION'.
002800     05  EV-USER                   PIC  X(20).
002900     05  EV-RESOURCE               PIC  X(60).
003000     05  EV-CLOUD                  PIC  X(05).
003100         88  EV-CLOUD-AWS               VALUE 'AWS'.
003200         88  EV-CLOUD-AZURE             VALUE 'AZURE'.
003300         88  EV-CLOUD-GCP               VALUE 'GCP'.
003400     05  EV-DECISION               PIC  X(06).
003500     05  EV-REASON                 PIC  X(60).
003600* RESERVED -- CROSS-SYSTEM CORRELATION IDENTIFIER AND ORIGINATING
003700* SUBSYSTEM CODE, PART OF THE ENHANCEMENT TABLED 05/18/2022 TO
003800* LINK MONITOR EVENTS BACK TO THE SIEM FEED.  PROJECT UNFUNDED
003900* FOR THIS PHASE.
004000     05  EV-CORRELATION-ID         PIC  X(12).
004100     05  EV-SOURCE-SYSTEM          PIC  X(08).
004200* RESERVED FOR EXPANSION -- KEEPS ZT-EV-RECORD TWO BYTES BEYOND
004300* THE 223 BYTE EVENT-LOG FILE LENGTH.
004400     05  FILLER                    PIC  X(02).
