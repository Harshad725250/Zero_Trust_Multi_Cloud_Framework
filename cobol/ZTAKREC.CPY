000100******************************************************************
000200*                                                                *
000300*    ZTAKREC  --  ACCESS KEY RECORD                              *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER PROGRAMMATIC ACCESS KEY EXTRACTED FROM THE IDENTITY
000700* STORE.  READ BY ZTCNTLM (IAM AUDIT), PASS 2, TO FLAG KEYS THAT
000800* HAVE AGED PAST THE 90 DAY ROTATION LIMIT.
000900*
001000* CHANGE HISTORY ------------------------------------------------
001100* 04/14/2020 DLC ORIGINAL LAYOUT FOR IAM AUDIT CONVERSION.
001200* 06/09/2022 RTW WIDENED THE LAYOUT WITH THE ACCOUNT, CREATION
001300*                DATE AND KEY STATUS FIELDS CARRIED BY THE
001400*                IDENTITY STORE EXTRACT, REQUEST IES-4552.
001500*                AK-LAST-USED-DATE AND AK-MFA-PROTECTED RESERVED
001600*                BELOW FOR THE DORMANT-KEY AND MFA-ENFORCEMENT
001700*                ENHANCEMENTS TABLED AT THE 05/18/2022 SECURITY
001800*                COMMITTEE REVIEW -- NOT YET READ BY ANY
001900*                PARAGRAPH IN ZTCNTLM.
002000* END OF HISTORY ------------------------------------------------
002100*
002200 01  ZT-AK-RECORD.
002300     05  AK-USER-NAME              PIC  X(20).
002400     05  AK-KEY-ID                 PIC  X(20).
002500     05  AK-AGE-DAYS               PIC  9(05).
002600         88  AK-KEY-IS-STALE            VALUE 91 THRU 99999.
002700* ACCOUNT AND CREATION DATE CARRIED BY THE IDENTITY STORE EXTRACT
002800* FOR CROSS-REFERENCE ON THE FINDINGS REPORT DISTRIBUTION.
002900     05  AK-ACCOUNT-ID             PIC  X(12).
003000     05  AK-CREATED-DATE           PIC  X(08).
003100     05  AK-KEY-STATUS             PIC  X(01).
003200         88  AK-KEY-ACTIVE               VALUE 'A'.
003300         88  AK-KEY-INACTIVE             VALUE 'I'.
003400* RESERVED -- LAST-USED TRACKING AND MFA-ON-CREATE FLAG, PART OF
003500* THE DORMANT-KEY ENHANCEMENT TABLED 05/18/2022.  PROJECT
003600* UNFUNDED FOR THIS PHASE.
003700     05  AK-LAST-USED-DATE         PIC  X(08).
003800     05  AK-MFA-PROTECTED          PIC  X(01).
003900         88  AK-MFA-YES                  VALUE 'Y'.
004000         88  AK-MFA-NO                   VALUE 'N'.
004100* RESERVED FOR EXPANSION -- KEEPS ZT-AK-RECORD TWO BYTES BEYOND
004200* THE 75 BYTE ACCESS-KEYS FEED LENGTH.
004300     05  FILLER                    PIC  X(02).
