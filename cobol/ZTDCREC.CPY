000100******************************************************************
000200*                                                                *
000300*    ZTDCREC  --  POLICY DECISION RECORD                         *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER ACCESS REQUEST DECISION HANDED BACK BY THE POLICY
000700* DECISION POINT.  WRITTEN BY ZTCNTLE, READ BACK BY ZTCNTLS TO
000800* BUILD THE PDP SECTION OF THE METRICS REPORT.
000900*
001000* CHANGE HISTORY ------------------------------------------------
001100* 05/01/2020 DLC ORIGINAL LAYOUT FOR ACCESS ENFORCEMENT PROJECT.
001200* 07/22/2020 DLC WIDENED FILLER TO 40 BYTES, RESERVED FOR THE
001300*                RISK SCORE FIELD DISCUSSED AT THE SECURITY
001400*                COMMITTEE REVIEW -- NOT YET IMPLEMENTED.
001500* END OF HISTORY ------------------------------------------------
001600*
001700 01  ZT-DC-RECORD.
001800     05  DC-TIMESTAMP              PIC  X(26).
001900     05  DC-USER                   PIC  X(20).
002000     05  DC-ACTION                 PIC  X(30).
002100     05  DC-RESOURCE               PIC  X(60).
002200     05  DC-IP                     PIC  X(15).
002300     05  DC-DEVICE                 PIC  X(20).
002400     05  DC-DECISION               PIC  X(06).
002500         88  DC-DECISION-ALLOW          VALUE 'ALLOW'.
002600         88  DC-DECISION-DENY           VALUE 'DENY'.
002700         88  DC-DECISION-REVIEW         VALUE 'REVIEW'.
002800     05  DC-REASON                 PIC  X(60).
002900* RESERVED FOR THE RISK SCORE FIELD -- SEE CHANGE HISTORY ABOVE.
003000* KEEPS ZT-DC-RECORD AT THE FULL 277 BYTE DECISIONS FILE LENGTH.
003100     05  FILLER                    PIC  X(40).
