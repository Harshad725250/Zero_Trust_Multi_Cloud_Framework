000100******************************************************************
000200*                                                                *
000300*    ZTARREC  --  ACCESS REQUEST RECORD                          *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER ACCESS REQUEST EVENT PRESENTED TO THE ENFORCEMENT
000700* POINT.  READ BY ZTCNTLE, DRIVES BOTH THE POLICY DECISION POINT
000800* CONTEXT CHECKS AND THE ACTION LOOKUP AGAINST THE POLICY TABLE.
000900* AR-HOUR REPLACES A WALL CLOCK READ -- THE HOUR OF THE REQUEST
001000* IS CARRIED ON THE RECORD SO THE RUN IS FULLY REPRODUCIBLE.
001100*
001200* CHANGE HISTORY ------------------------------------------------
001300* 05/01/2020 DLC ORIGINAL LAYOUT FOR ACCESS ENFORCEMENT PROJECT.
001400* 09/18/2020 DLC ADDED AR-HOUR IN PLACE OF TIME-OF-DAY STAMP,
001500*                REQUEST IES-4318 (REPRODUCIBLE BATCH RERUNS).
001600* 06/09/2022 RTW WIDENED THE LAYOUT WITH THE SESSION AND REQUEST
001700*                CORRELATION FIELDS CARRIED BY THE ENFORCEMENT
001800*                POINT EXTRACT, REQUEST IES-4552.  AR-AUTH-METHOD
001900*                AND AR-GEO-COUNTRY RESERVED BELOW FOR THE
002000*                AUTH-STRENGTH SCORING AND GEO-FENCING
002100*                ENHANCEMENTS TABLED AT THE 05/18/2022 SECURITY
002200*                COMMITTEE REVIEW -- NOT YET READ BY ANY
002300*                PARAGRAPH IN ZTCNTLE.
002400* END OF HISTORY ------------------------------------------------
002500*
002600 01  ZT-AR-RECORD.
002700     05  AR-USER                   PIC  X(20).
002800     05  AR-ACTION                 PIC  X(30).
002900     05  AR-RESOURCE               PIC  X(60).
003000     05  AR-IP                     PIC  X(15).
003100     05  AR-DEVICE                 PIC  X(20).
003200     05  AR-HOUR                   PIC  9(02).
003300         88  AR-HOUR-BUSINESS           VALUE 08 THRU 19.
003400* SESSION AND EXTRACT CORRELATION IDENTIFIERS CARRIED BY THE
003500* ENFORCEMENT POINT EXTRACT FOR TRACING A REQUEST BACK TO ITS
003600* SOURCE SESSION ON THE EVENT LOG.
003700     05  AR-SESSION-ID             PIC  X(10).
003800     05  AR-REQUEST-ID             PIC  X(12).
003900     05  AR-EXTRACT-DATE           PIC  X(08).
004000* RESERVED -- AUTHENTICATION METHOD AND REQUEST ORIGIN COUNTRY,
004100* PART OF THE AUTH-STRENGTH SCORING AND GEO-FENCING ENHANCEMENTS
004200* TABLED 05/18/2022.  PROJECT UNFUNDED FOR THIS PHASE.
004300     05  AR-AUTH-METHOD            PIC  X(10).
004400         88  AR-AUTH-MFA                VALUE 'MFA'.
004500         88  AR-AUTH-PASSWORD           VALUE 'PASSWORD'.
004600     05  AR-GEO-COUNTRY            PIC  X(03).
004700* RESERVED FOR EXPANSION -- KEEPS ZT-AR-RECORD TWO BYTES BEYOND
004800* THE 190 BYTE ACCESS-REQUESTS FEED LENGTH.
004900     05  FILLER                    PIC  X(02).
