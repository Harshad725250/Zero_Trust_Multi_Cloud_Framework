000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ZTCNTLM.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  MAY 1992.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ZERO TRUST IDENTITY AND ACCESS AUDIT.
001500*               READS THE IAM POLICY STATEMENT EXTRACT AND THE
001600*               ACCESS KEY EXTRACT.  FLAGS OVER-BROAD OR
001700*               PRIVILEGE-ESCALATING GRANTS AND ACCESS KEYS
001800*               PAST THE ROTATION LIMIT.  APPENDS TO THE
001900*               FINDINGS FILE OPENED BY ZTCNTLA.
002000
002100* CHANGE HISTORY ------------------------------------------------  IES4291
002200* 05/11/1992 DLC ORIGINAL PROGRAM -- POLICY STATEMENT PASS ONLY.   IES4291
002300* 01/06/1993 DLC ADDED ACCESS KEY AGING PASS (R8), REQUEST         IES4355
002400*                IES-4355.                                        IES4355
002500* 07/29/1994 DLC ADDED PRIVILEGE ESCALATION ACTION LIST (R6),      IES4468
002600*                REQUEST IES-4468.                                 IES4468
002700* 11/19/1998 DLC CENTURY WINDOW REVIEW FOR YEAR 2000 -- WORK       IES4600
002800*                DATE FIELDS ALREADY CARRY FULL CCYY, NO CHANGE    IES4600
002900*                REQUIRED.  LOGGED PER MIS STANDARDS BULLETIN 40.  IES4600
003000* 03/17/2003 RTW CONVERTED FINDINGS OUTPUT FROM VSAM ESDS TO       IES4711
003100*                LINE SEQUENTIAL, SHARED WITH ZTCNTLA, REQUEST     IES4711
003200*                IES-4711.                                        IES4711
003300* 05/02/2012 JWK CORRECTED ESCALATION LIST ENTRY FOR IAM:PASSROLE  IES4901
003400*                -- PRIOR LIST HAD IT ENTERED WITH A LEADING       IES4901
003500*                CAPITAL I SO IT NEVER MATCHED THE LOWER CASED     IES4901
003600*                COMPARE.  REQUEST IES-4901 (SECURITY AUDIT        IES4901
003700*                FINDING, CONFIRMED WITH R TAYLOR).                IES4901
003800* 06/09/2022 RTW ADDED SYSLST PAGE HEADER/PAGINATION (H10),        IES4552
003900*                RECAST THE ESCALATION SCAN AS AN OUT-OF-LINE      IES4552
004000*                PARAGRAPH (D31), AND WIDENED THE IAM-POLICIES,    IES4552
004100*                ACCESS-KEYS AND FINDINGS RECORD LAYOUTS,          IES4552
004200*                REQUEST IES-4552.                                 IES4552
004300* END OF HISTORY ------------------------------------------------
004400
004500/*****************************************************************
004600*                                                                *
004700*    ENVIRONMENT DIVISION                                        *
004800*                                                                *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100
005200******************************************************************
005300*    CONFIGURATION SECTION                                       *
005400******************************************************************
005500 CONFIGURATION SECTION.
005600
005700 SOURCE-COMPUTER. IBM-2086-A04-140.
005800 OBJECT-COMPUTER. IBM-2086-A04-140.
005900 SPECIAL-NAMES.
006000     SYSLST IS PRINTER
006100     C01 IS TOP-OF-FORM,
006200     UPSI-7 ON STATUS IS WITH-UPDATES.
006300
006400******************************************************************
006500*    INPUT-OUTPUT SECTION                                        *
006600******************************************************************
006700 INPUT-OUTPUT SECTION.
006800
006900 FILE-CONTROL.
007000
007100     SELECT IAM-POLICIES
007200         ASSIGN TO IAMPLCYS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FILE1-STAT.
007500
007600     SELECT ACCESS-KEYS
007700         ASSIGN TO ACCESSKEY
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FILE2-STAT.
008000
008100     SELECT FINDINGS
008200         ASSIGN TO FINDINGS
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FILE3-STAT.
008500
008600/*****************************************************************
008700*                                                                *
008800*    DATA DIVISION                                               *
008900*                                                                *
009000******************************************************************
009100 DATA DIVISION.
009200
009300******************************************************************
009400*    FILE SECTION                                                *
009500******************************************************************
009600 FILE SECTION.
009700
009800 FD  IAM-POLICIES
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 144 CHARACTERS.
010100 COPY ZTIPREC.
010200
010300 FD  ACCESS-KEYS
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 77 CHARACTERS.
010600 COPY ZTAKREC.
010700
010800 FD  FINDINGS
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 165 CHARACTERS.
011100 COPY ZTFDREC.
011200
011300******************************************************************
011400*    WORKING-STORAGE SECTION                                     *
011500******************************************************************
011600 WORKING-STORAGE SECTION.
011700
011800* SYSLST PAGINATION COUNTERS -- STANDALONE ITEMS, NOT PART OF ANY
011900* PRINT LINE GROUP.  SEE H10-PAGE-HEADER.
012000 77  WS-LINE-COUNT             PIC S9(04)   COMP   VALUE ZERO.
012100 77  WS-PAGE-COUNT             PIC S9(04)   COMP   VALUE ZERO.
012200 77  WS-LINES-PER-PAGE         PIC S9(04)   COMP   VALUE 55.
012300
012400 01  WS-FIELDS.
012500     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
012600     03  THIS-PGM                  PIC  X(08)   VALUE 'ZTCNTLM'.
012700     03  FILE1-STAT                PIC  X(02)   VALUE ZEROES.
012800         88  STAT1-NORMAL               VALUE '00'.
012900     03  FILE2-STAT                PIC  X(02)   VALUE ZEROES.
013000         88  STAT2-NORMAL               VALUE '00'.
013100     03  FILE3-STAT                PIC  X(02)   VALUE ZEROES.
013200         88  STAT3-NORMAL               VALUE '00'.
013300     03  WS-EOF1-SWITCH            PIC  X(01)   VALUE 'N'.
013400         88  WS-EOF1                    VALUE 'Y'.
013500     03  WS-EOF2-SWITCH            PIC  X(01)   VALUE 'N'.
013600         88  WS-EOF2                    VALUE 'Y'.
013700
013800* ESCALATION ACTION LIST -- SEE 05/02/2012 CHANGE HISTORY ABOVE.
013900* IAM:PASSROLE IS DELIBERATELY LOWER CASE HERE.
014000 01  WS-ESCALATION-TABLE.
014100     03  FILLER PIC X(30) VALUE 'iam:passrole'.
014200     03  FILLER PIC X(30) VALUE 'iam:createpolicyversion'.
014300     03  FILLER PIC X(30) VALUE 'iam:setdefaultpolicyversion'.
014400     03  FILLER PIC X(30) VALUE 'iam:putrolepolicy'.
014500     03  FILLER PIC X(30) VALUE 'iam:attachrolepolicy'.
014600     03  FILLER PIC X(30) VALUE 'iam:attachuserpolicy'.
014700 01  WS-ESCALATION-ENTRY REDEFINES WS-ESCALATION-TABLE.
014800     03  WS-ESC-ACTION             PIC  X(30)   OCCURS 6.
014900
015000 01  WS-COUNTERS.
015100     03  WS-TOTAL-FINDINGS         PIC S9(07)   COMP   VALUE ZERO.
015200     03  WS-POLICIES-READ          PIC S9(07)   COMP   VALUE ZERO.
015300     03  WS-KEYS-READ              PIC S9(07)   COMP   VALUE ZERO.
015400     03  WS-STALE-KEY-COUNT        PIC S9(07)   COMP   VALUE ZERO.
015500     03  WS-ESC-SUB                PIC S9(04)   COMP   VALUE ZERO.
015600
015700 01  WS-WORK-AREAS.
015800     03  WS-FINDING-TEXT           PIC  X(60)   VALUE SPACES.
015900     03  WS-RESOURCE-NAME          PIC  X(30)   VALUE SPACES.
016000* ALTERNATE VIEW OF THE RESOURCE NAME, USED WHEN BUILDING THE
016100* COMPOUND USER/KEYID IDENTIFIER FOR AN ACCESS KEY FINDING.
016200     03  WS-RESOURCE-NAME-PARTS REDEFINES WS-RESOURCE-NAME.
016300         05  WS-RESOURCE-NAME-USER PIC  X(20).
016400         05  WS-RESOURCE-NAME-REST PIC  X(10).
016500     03  VAR-TEXT                  PIC  X(120)  VALUE SPACES.
016600     03  VAR-EDIT                  PIC  Z(6)9-.
016700
016800* SYSLST PAGE HEADER LINE, REBUILT BY H10-PAGE-HEADER AT THE TOP
016900* OF EACH PRINTED PAGE OF THE FINDINGS ECHO.
017000 01  WS-PAGE-HEADER-LINE.
017100     03  FILLER                    PIC  X(20)
017200                                    VALUE 'ZTCNTLM  IAM AUDIT  '.
017300     03  WS-PH-PAGE-LIT            PIC  X(05)   VALUE 'PAGE '.
017400     03  WS-PH-PAGE-NUM            PIC  ZZZ9.
017500     03  FILLER                    PIC  X(20)   VALUE SPACES.
017600* ALTERNATE VIEW OF THE PAGE HEADER LINE, USED WHEN THE WHOLE
017700* 49 BYTE LINE IS SENT TO THE PRINTER AS ONE FIELD.
017800 01  WS-PAGE-HEADER-FULL REDEFINES WS-PAGE-HEADER-LINE.
017900     03  WS-PH-FULL-TEXT           PIC  X(49).
018000
018100 COPY ZTDTEMAN.
018200
018300/*****************************************************************
018400*                                                                *
018500*    PROCEDURE DIVISION                                          *
018600*                                                                *
018700******************************************************************
018800 PROCEDURE DIVISION.
018900
019000******************************************************************
019100*    MAINLINE ROUTINE                                            *
019200******************************************************************
019300 A00-MAINLINE.
019400
019500     PERFORM B10-INITIALIZATION  THRU B10-EXIT.
019600
019700     PERFORM C00-PROCESS-POLICY  THRU C00-EXIT
019800         UNTIL WS-EOF1.
019900
020000     PERFORM E00-PROCESS-ACCESS-KEY  THRU E00-EXIT
020100         UNTIL WS-EOF2.
020200
020300     PERFORM B20-TERMINATION  THRU B20-EXIT.
020400
020500     GOBACK.
020600
020700******************************************************************
020800*    INITIALIZATION                                              *
020900******************************************************************
021000 B10-INITIALIZATION.
021100
021200     OPEN INPUT  IAM-POLICIES.
021300     OPEN INPUT  ACCESS-KEYS.
021400     OPEN EXTEND FINDINGS.
021500     IF NOT STAT1-NORMAL OR NOT STAT2-NORMAL OR NOT STAT3-NORMAL
021600         DISPLAY 'ZTCNTLM - FILE OPEN ERROR ' FILE1-STAT
021700             ' ' FILE2-STAT ' ' FILE3-STAT UPON PRINTER
021800         MOVE 16                 TO RETURN-CODE
021900         GOBACK
022000     END-IF.
022100
022200     SET  DTE-REQUEST-ISO-STAMP  TO TRUE.
022300     CALL 'ZTDTEMAN'             USING DTEMAN-PARMS.
022400
022500     PERFORM H10-PAGE-HEADER     THRU H10-EXIT.
022600     DISPLAY '=== ZTCNTLM - IDENTITY AND ACCESS AUDIT ===='
022700         UPON PRINTER.
022800
022900     READ IAM-POLICIES
023000         AT END SET WS-EOF1      TO TRUE
023100     END-READ.
023200 B10-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600*    START A NEW SYSLST PAGE -- TOP-OF-FORM AND BANNER LINE      *
023700******************************************************************
023800 H10-PAGE-HEADER.
023900
024000     ADD 1                       TO WS-PAGE-COUNT.
024100     MOVE ZERO                   TO WS-LINE-COUNT.
024200     MOVE WS-PAGE-COUNT          TO WS-PH-PAGE-NUM.
024300     DISPLAY TOP-OF-FORM         UPON PRINTER.
024400     DISPLAY WS-PH-FULL-TEXT     UPON PRINTER.
024500 H10-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*    PASS 1 -- PROCESS ONE POLICY STATEMENT RECORD               *
025000******************************************************************
025100 C00-PROCESS-POLICY.
025200
025300     ADD 1                       TO WS-POLICIES-READ.
025400
025500     IF  IP-TYPE-INLINEUSER
025600         MOVE 'inline_policy_on_user'
025700                                 TO WS-FINDING-TEXT
025800         PERFORM W10-WRITE-POLICY-FINDING THRU W10-EXIT
025900     END-IF.
026000
026100     IF  IP-ACTION-IS-WILD
026200         PERFORM D10-CHECK-RESOURCE-WILD THRU D10-EXIT
026300         PERFORM D20-CHECK-ACTION-PREFIX THRU D20-EXIT
026400         PERFORM D30-CHECK-ESCALATION    THRU D30-EXIT
026500     END-IF.
026600
026700     READ IAM-POLICIES
026800         AT END SET WS-EOF1      TO TRUE
026900     END-READ.
027000 C00-EXIT.
027100     EXIT.
027200
027300******************************************************************
027400*    R4 -- WILDCARD ACTION AND WILDCARD RESOURCE                 *
027500******************************************************************
027600 D10-CHECK-RESOURCE-WILD.
027700
027800     IF  IP-RESOURCE-IS-WILD
027900         MOVE "Policy allows '*' actions on '*' resources."
028000                                 TO WS-FINDING-TEXT
028100         PERFORM W10-WRITE-POLICY-FINDING THRU W10-EXIT
028200         MOVE 'wildcard resource'
028300                                 TO WS-FINDING-TEXT
028400         PERFORM W10-WRITE-POLICY-FINDING THRU W10-EXIT
028500     END-IF.
028600 D10-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000*    R5 -- ACTION ENDS WITH COLON-ASTERISK                       *
029100******************************************************************
029200 D20-CHECK-ACTION-PREFIX.
029300
029400     IF  IP-PREFIX-IS-WILD
029500         MOVE 'wildcard_action_prefix'
029600                                 TO WS-FINDING-TEXT
029700         PERFORM W10-WRITE-POLICY-FINDING THRU W10-EXIT
029800     END-IF.
029900 D20-EXIT.
030000     EXIT.
030100
030200******************************************************************
030300*    R6 -- PRIVILEGE ESCALATION ACTION                           *
030400******************************************************************
030500 D30-CHECK-ESCALATION.
030600
030700     PERFORM D31-SCAN-ESCALATION THRU D31-EXIT
030800         VARYING WS-ESC-SUB FROM 1 BY 1
030900         UNTIL WS-ESC-SUB > 6.
031000 D30-EXIT.
031100     EXIT.
031200
031300* OUT-OF-LINE SCAN OF THE SIX ENTRY ESCALATION ACTION TABLE,
031400* PERFORMED BY D30-CHECK-ESCALATION ABOVE.  THE SUBSCRIPT IS
031500* FORCED PAST THE TABLE LIMIT ON A HIT SO THE SCAN STOPS AT THE
031600* FIRST MATCH, SAME AS THE OLD ON-LINE ESCALATION LOOKUP.
031700 D31-SCAN-ESCALATION.
031800
031900     IF  IP-ACTION = WS-ESC-ACTION(WS-ESC-SUB)
032000         MOVE 'privilege_escalation_action'
032100                             TO WS-FINDING-TEXT
032200         PERFORM W10-WRITE-POLICY-FINDING THRU W10-EXIT
032300         MOVE 7               TO WS-ESC-SUB
032400     END-IF.
032500 D31-EXIT.
032600     EXIT.
032700
032800******************************************************************
032900*    WRITE ONE FINDING FROM THE POLICY PASS                      *
033000******************************************************************
033100 W10-WRITE-POLICY-FINDING.
033200
033300     MOVE DTE-ISO-STAMP          TO FD-TIMESTAMP.
033400     SET  FD-SOURCE-IAM          TO TRUE.
033500     IF  IP-TYPE-MANAGED
033600         MOVE 'ManagedPolicy'    TO FD-RESOURCE-TYPE
033700     ELSE
033800         MOVE 'InlineUserPolicy' TO FD-RESOURCE-TYPE
033900     END-IF.
034000     MOVE IP-POLICY-NAME         TO FD-RESOURCE-NAME.
034100     MOVE WS-FINDING-TEXT        TO FD-FINDING.
034200     WRITE ZT-FD-RECORD.
034300
034400     ADD 1                       TO WS-TOTAL-FINDINGS.
034500
034600     STRING FD-RESOURCE-NAME DELIMITED BY '  '
034700            ': ' DELIMITED BY SIZE
034800            WS-FINDING-TEXT DELIMITED BY '  '
034900         INTO VAR-TEXT.
035000     DISPLAY VAR-TEXT            UPON PRINTER.
035100
035200     ADD 1                       TO WS-LINE-COUNT.
035300     IF  WS-LINE-COUNT > WS-LINES-PER-PAGE
035400         PERFORM H10-PAGE-HEADER THRU H10-EXIT
035500     END-IF.
035600 W10-EXIT.
035700     EXIT.
035800
035900******************************************************************
036000*    PASS 2 -- PROCESS ONE ACCESS KEY RECORD                     *
036100******************************************************************
036200 E00-PROCESS-ACCESS-KEY.
036300
036400     ADD 1                       TO WS-KEYS-READ.
036500
036600     PERFORM E10-CHECK-KEY-AGE THRU E10-EXIT.
036700
036800     READ ACCESS-KEYS
036900         AT END SET WS-EOF2      TO TRUE
037000     END-READ.
037100 E00-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500*    R8 -- ACCESS KEY AGE OVER 90 DAYS                           *
037600******************************************************************
037700 E10-CHECK-KEY-AGE.
037800
037900     IF  AK-KEY-IS-STALE
038000         MOVE DTE-ISO-STAMP      TO FD-TIMESTAMP
038100         SET  FD-SOURCE-IAM      TO TRUE
038200         MOVE 'AccessKey'        TO FD-RESOURCE-TYPE
038300         MOVE SPACES             TO WS-RESOURCE-NAME
038400         STRING AK-USER-NAME DELIMITED BY '  '
038500                '/'              DELIMITED BY SIZE
038600                AK-KEY-ID        DELIMITED BY '  '
038700             INTO WS-RESOURCE-NAME
038800         MOVE WS-RESOURCE-NAME   TO FD-RESOURCE-NAME
038900         MOVE 'old_access_key'   TO FD-FINDING
039000         WRITE ZT-FD-RECORD
039100
039200         ADD 1                   TO WS-TOTAL-FINDINGS
039300         ADD 1                   TO WS-STALE-KEY-COUNT
039400
039500         STRING WS-RESOURCE-NAME DELIMITED BY '  '
039600                ': old_access_key' DELIMITED BY SIZE
039700             INTO VAR-TEXT
039800         DISPLAY VAR-TEXT        UPON PRINTER
039900
040000         ADD 1                   TO WS-LINE-COUNT
040100         IF  WS-LINE-COUNT > WS-LINES-PER-PAGE
040200             PERFORM H10-PAGE-HEADER THRU H10-EXIT
040300         END-IF
040400     END-IF.
040500 E10-EXIT.
040600     EXIT.
040700
040800******************************************************************
040900*    TERMINATION                                                 *
041000******************************************************************
041100 B20-TERMINATION.
041200
041300     MOVE WS-TOTAL-FINDINGS      TO VAR-EDIT.
041400     DISPLAY 'ZTCNTLM complete - findings written: ' VAR-EDIT
041500         UPON PRINTER.
041600
041700     CLOSE IAM-POLICIES.
041800     CLOSE ACCESS-KEYS.
041900     CLOSE FINDINGS.
042000 B20-EXIT.
042100     EXIT.
