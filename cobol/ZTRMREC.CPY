000100******************************************************************
000200*                                                                *
000300*    ZTRMREC  --  AUTO REMEDIATION RECORD                        *
000400*                                                                *
000500******************************************************************
000600* ONE ROW PER REMEDIATION ACTION TAKEN AGAINST A DENY OR REVIEW
000700* DECISION.  WRITTEN BY ZTCNTLE, READ BACK BY ZTCNTLS TO BUILD
000800* THE AUTO REMEDIATION SECTION OF THE METRICS REPORT.
000900*
001000* CHANGE HISTORY ------------------------------------------------
001100* 05/01/2020 DLC ORIGINAL LAYOUT FOR ACCESS ENFORCEMENT PROJECT.
001200* 06/09/2022 RTW WIDENED THE LAYOUT WITH RM-AUTOMATED-FLAG,
001300*                REQUEST IES-4552.  RM-TICKET-NUMBER AND
001400*                RM-APPROVED-BY RESERVED BELOW FOR THE CHANGE
001500*                TICKET INTEGRATION AND APPROVAL WORKFLOW
001600*                ENHANCEMENTS TABLED AT THE 05/18/2022 SECURITY
001700*                COMMITTEE REVIEW -- NOT YET MOVED TO BY
001800*                ZTCNTLE.
001900* END OF HISTORY ------------------------------------------------
002000*
002100 01  ZT-RM-RECORD.
002200     05  RM-TIMESTAMP              PIC  X(26).
002300     05  RM-USER                   PIC  X(20).
002400     05  RM-RESOURCE               PIC  X(60).
002500     05  RM-DECISION               PIC  X(06).
002600         88  RM-DECISION-DENY           VALUE 'DENY'.
002700         88  RM-DECISION-REVIEW         VALUE 'REVIEW'.
002800     05  RM-REASON                 PIC  X(60).
002900     05  RM-CLOUD                  PIC  X(05).
003000         88  RM-CLOUD-AWS               VALUE 'AWS'.
003100         88  RM-CLOUD-AZURE             VALUE 'AZURE'.
003200         88  RM-CLOUD-GCP               VALUE 'GCP'.
003300     05  RM-ACTION-TEXT            PIC  X(70).
003400* REMEDIATION ORIGIN FLAG CARRIED SO THE METRICS REPORT CAN
003500* LATER SEPARATE BATCH-DRIVEN REMEDIATIONS FROM ANY MANUAL
003600* ENTRY -- ALL REMEDIATIONS ARE BATCH-DRIVEN AT THIS TIME.
003700     05  RM-AUTOMATED-FLAG         PIC  X(01).
003800         88  RM-AUTOMATED               VALUE 'Y'.
003900         88  RM-MANUAL                  VALUE 'N'.
004000* RESERVED -- CHANGE TICKET CROSS-REFERENCE AND APPROVER NAME,
004100* PART OF THE APPROVAL WORKFLOW ENHANCEMENT TABLED 05/18/2022.
004200* PROJECT UNFUNDED FOR THIS PHASE.
004300     05  RM-TICKET-NUMBER          PIC  X(10).
004400     05  RM-APPROVED-BY            PIC  X(20).
004500* RESERVED FOR EXPANSION -- KEEPS ZT-RM-RECORD TWO BYTES BEYOND
004600* THE 278 BYTE REMEDIATIONS FILE LENGTH.
004700     05  FILLER                    PIC  X(02).
