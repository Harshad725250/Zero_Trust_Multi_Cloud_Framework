000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    ZTCNTLE.
000900 AUTHOR.        DAVE L CLARK I.
001000 DATE-WRITTEN.  JUNE 1993.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       ZERO TRUST POLICY ENFORCEMENT.  FOR EACH ACCESS
001500*               REQUEST, EVALUATES CONTEXT AND ACTION POLICY
001600*               (PDP), CLASSIFIES THE TARGET CLOUD AND LOGS THE
001700*               REQUEST (PEP), LOGS EVERY EVENT TO THE CENTRAL
001800*               MONITORING FILE (MONITOR), AND DRIVES AUTO
001900*               REMEDIATION FOR DENY/REVIEW DECISIONS (ARM).
002000
002100* CHANGE HISTORY ------------------------------------------------  IES4292
002200* 06/14/1993 DLC ORIGINAL PROGRAM -- CONTEXT AND ACTION POLICY    IES4292
002300*                DECISION LOGIC ONLY.                             IES4292
002400* 02/18/1994 DLC ADDED CLOUD CLASSIFICATION AND CENTRAL EVENT     IES4340
002500*                LOG (PEP/MONITOR), REQUEST IES-4340.             IES4340
002600* 10/05/1995 DLC ADDED AUTO REMEDIATION ROUTING BY CLOUD (ARM),   IES4405
002700*                REQUEST IES-4405.                                IES4405
002800* 11/19/1998 DLC CENTURY WINDOW REVIEW FOR YEAR 2000 -- WORK      IES4600
002900*                DATE FIELDS ALREADY CARRY FULL CCYY, NO CHANGE   IES4600
003000*                REQUIRED.  LOGGED PER MIS STANDARDS BULLETIN 40. IES4600
003100* 03/17/2003 RTW CONVERTED ALL OUTPUT FILES FROM VSAM ESDS TO     IES4711
003200*                LINE SEQUENTIAL, REQUEST IES-4711.               IES4711
003300* 06/11/2013 JWK RAISED POLICY TABLE SIZE FROM 100 TO 300         IES4922
003400*                ENTRIES, REQUEST IES-4922 (TABLE OVERFLOW ON     IES4922
003500*                THE EXPANDED ACTION LIST).                       IES4922
003600* 06/09/2022 RTW RECAST THE POLICY TABLE SCAN AS AN OUT-OF-LINE   IES4552
003700*                PARAGRAPH (P21) AND WIDENED THE ACCESS-REQUESTS, IES4552
003800*                POLICY-TABLE, REMEDIATIONS AND EVENT-LOG RECORD  IES4552
003900*                LAYOUTS, REQUEST IES-4552.                       IES4552
004000* 06/10/2022 RTW ADDED SYSLST PAGE HEADER/PAGINATION (H10) AND     IES4553
004100*                ITS STANDALONE LINE/PAGE COUNTERS, REQUEST        IES4553
004200*                IES-4553.                                        IES4553
004300* END OF HISTORY ------------------------------------------------
004400
004500/*****************************************************************
004600*                                                                *
004700*    ENVIRONMENT DIVISION                                        *
004800*                                                                *
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100
005200******************************************************************
005300*    CONFIGURATION SECTION                                       *
005400******************************************************************
005500 CONFIGURATION SECTION.
005600
005700 SOURCE-COMPUTER. IBM-2086-A04-140.
005800 OBJECT-COMPUTER. IBM-2086-A04-140.
005900 SPECIAL-NAMES.
006000     SYSLST IS PRINTER
006100     C01 IS TOP-OF-FORM,
006200     UPSI-7 ON STATUS IS WITH-UPDATES.
006300
006400******************************************************************
006500*    INPUT-OUTPUT SECTION                                        *
006600******************************************************************
006700 INPUT-OUTPUT SECTION.
006800
006900 FILE-CONTROL.
007000
007100     SELECT ACCESS-REQUESTS
007200         ASSIGN TO ACCESSREQ
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FILE1-STAT.
007500
007600     SELECT POLICY-TABLE
007700         ASSIGN TO POLICYTAB
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS FILE2-STAT.
008000
008100     SELECT DECISIONS
008200         ASSIGN TO DECISIONS
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FILE3-STAT.
008500
008600     SELECT REMEDIATIONS
008700         ASSIGN TO REMEDIATS
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FILE4-STAT.
009000
009100     SELECT EVENT-LOG
009200         ASSIGN TO EVENTLOG
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS FILE5-STAT.
009500
009600/*****************************************************************
009700*                                                                *
009800*    DATA DIVISION                                               *
009900*                                                                *
010000******************************************************************
010100 DATA DIVISION.
010200
010300******************************************************************
010400*    FILE SECTION                                                *
010500******************************************************************
010600 FILE SECTION.
010700
010800 FD  ACCESS-REQUESTS
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 192 CHARACTERS.
011100 COPY ZTARREC.
011200
011300 FD  POLICY-TABLE
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 125 CHARACTERS.
011600 COPY ZTPLREC.
011700
011800 FD  DECISIONS
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 277 CHARACTERS.
012100 COPY ZTDCREC.
012200
012300 FD  REMEDIATIONS
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 280 CHARACTERS.
012600 COPY ZTRMREC.
012700
012800 FD  EVENT-LOG
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 225 CHARACTERS.
013100 COPY ZTEVREC.
013200
013300******************************************************************
013400*    WORKING-STORAGE SECTION                                     *
013500******************************************************************
013600 WORKING-STORAGE SECTION.
013700
013800* SYSLST PAGINATION COUNTERS -- STANDALONE ITEMS, NOT PART OF ANY
013900* PRINT LINE GROUP.  SEE H10-PAGE-HEADER, REQUEST IES-4553.
014000 77  WS-LINE-COUNT             PIC S9(04)   COMP   VALUE ZERO.
014100 77  WS-PAGE-COUNT             PIC S9(04)   COMP   VALUE ZERO.
014200 77  WS-LINES-PER-PAGE         PIC S9(04)   COMP   VALUE 55.
014300
014400 01  WS-FIELDS.
014500     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
014600     03  THIS-PGM                  PIC  X(08)   VALUE 'ZTCNTLE'.
014700     03  FILE1-STAT                PIC  X(02)   VALUE ZEROES.
014800         88  STAT1-NORMAL               VALUE '00'.
014900     03  FILE2-STAT                PIC  X(02)   VALUE ZEROES.
015000         88  STAT2-NORMAL               VALUE '00'.
015100     03  FILE3-STAT                PIC  X(02)   VALUE ZEROES.
015200         88  STAT3-NORMAL               VALUE '00'.
015300     03  FILE4-STAT                PIC  X(02)   VALUE ZEROES.
015400         88  STAT4-NORMAL               VALUE '00'.
015500     03  FILE5-STAT                PIC  X(02)   VALUE ZEROES.
015600         88  STAT5-NORMAL               VALUE '00'.
015700     03  WS-EOF-AR-SWITCH          PIC  X(01)   VALUE 'N'.
015800         88  WS-EOF-AR                  VALUE 'Y'.
015900     03  WS-EOF-PL-SWITCH          PIC  X(01)   VALUE 'N'.
016000         88  WS-EOF-PL                  VALUE 'Y'.
016100
016200* TRUSTED DEVICE LIST -- SEE PARAGRAPH P00-EVALUATE-CONTEXT.
016300 01  WS-TRUSTED-DEVICES.
016400     03  WS-TRUST-DEVICE-1         PIC  X(20)
016500                                    VALUE 'device-laptop-001'.
016600     03  WS-TRUST-DEVICE-2         PIC  X(20)
016700                                    VALUE 'device-admin-001'.
016800
016900* POLICY TABLE -- LOADED ONCE AT INITIALIZATION, HELD FOR THE
017000* FULL RUN.  FILE ORDER IS PRECEDENCE ORDER, FIRST MATCH WINS.
017100 01  WS-POLICY-TABLE.
017200     05  WS-POLICY-ENTRY OCCURS 300 TIMES
017300                         INDEXED BY WS-PL-IDX.
017400         10  WS-PL-ACTION          PIC  X(30).
017500         10  WS-PL-DECISION        PIC  X(06).
017600         10  WS-PL-DESCRIPTION     PIC  X(50).
017700 01  WS-POLICY-COUNT               PIC S9(04)   COMP VALUE ZERO.
017800 01  WS-PL-FOUND-SWITCH            PIC  X(01)   VALUE 'N'.
017900     88  WS-PL-FOUND                    VALUE 'Y'.
018000
018100 01  WS-MON-COUNTERS.
018200     03  WS-MON-TOTAL-EVENTS       PIC S9(07)   COMP VALUE ZERO.
018300     03  WS-MON-TOTAL-REQUESTS     PIC S9(07)   COMP VALUE ZERO.
018400     03  WS-MON-TOTAL-REMEDIATNS   PIC S9(07)   COMP VALUE ZERO.
018500     03  WS-MON-ALLOW-COUNT        PIC S9(07)   COMP VALUE ZERO.
018600     03  WS-MON-DENY-COUNT         PIC S9(07)   COMP VALUE ZERO.
018700     03  WS-MON-REVIEW-COUNT       PIC S9(07)   COMP VALUE ZERO.
018800     03  WS-MON-AWS-COUNT          PIC S9(07)   COMP VALUE ZERO.
018900     03  WS-MON-AZURE-COUNT        PIC S9(07)   COMP VALUE ZERO.
019000     03  WS-MON-GCP-COUNT          PIC S9(07)   COMP VALUE ZERO.
019100     03  WS-MON-DENY-REMEDIATNS    PIC S9(07)   COMP VALUE ZERO.
019200     03  WS-MON-REVW-REMEDIATNS    PIC S9(07)   COMP VALUE ZERO.
019300
019400 01  WS-CONTEXT-RESULT.
019500     03  WS-CTX-DECISION           PIC  X(06)   VALUE SPACES.
019600     03  WS-CTX-REASON             PIC  X(60)   VALUE SPACES.
019700
019800 01  WS-ACTION-RESULT.
019900     03  WS-ACT-DECISION           PIC  X(06)   VALUE SPACES.
020000     03  WS-ACT-REASON             PIC  X(50)   VALUE SPACES.
020100
020200 01  WS-FINAL-RESULT.
020300     03  WS-FINAL-DECISION         PIC  X(06)   VALUE SPACES.
020400     03  WS-FINAL-REASON           PIC  X(60)   VALUE SPACES.
020500
020600 01  WS-WORK-AREAS.
020700     03  WS-CLOUD                  PIC  X(05)   VALUE SPACES.
020800     03  WS-RESOURCE-LOWER         PIC  X(60)   VALUE SPACES.
020900     03  WS-ACTION-LOWER           PIC  X(30)   VALUE SPACES.
021000     03  WS-TALLY                  PIC S9(04)   COMP VALUE ZERO.
021100     03  WS-ACTION-TEXT            PIC  X(70)   VALUE SPACES.
021200     03  VAR-TEXT                  PIC  X(120)  VALUE SPACES.
021300     03  VAR-EDIT                  PIC  Z(6)9-.
021400* ALTERNATE VIEW OF THE EDITED COUNT FIELD, USED WHEN THE RAW
021500* PRINT BYTES RATHER THAN THE NUMERIC VALUE ARE NEEDED.
021600     03  VAR-EDIT-BYTES REDEFINES VAR-EDIT PIC  X(08).
021700
021800* ALTERNATE VIEW OF THE FINAL REASON, USED WHEN A REASON LINE
021900* MUST BE FOLDED ACROSS TWO SYSLST DETAIL LINES.
022000 01  WS-FINAL-REASON-PARTS REDEFINES WS-FINAL-RESULT.
022100     03  FILLER                    PIC  X(06).
022200     03  WS-FINAL-REASON-1         PIC  X(30).
022300     03  WS-FINAL-REASON-2         PIC  X(30).
022400
022500* EV-DECISION/EV-EVENT-TYPE PARAMETER AREA -- MOVED HERE BY THE
022600* CALLING PARAGRAPH BEFORE PERFORM M00-LOG-EVENT.
022700 01  WS-EVENT-PARMS.
022800     03  WS-EV-MODULE              PIC  X(10)   VALUE SPACES.
022900     03  WS-EV-EVENT-TYPE          PIC  X(16)   VALUE SPACES.
023000     03  WS-EV-DECISION            PIC  X(06)   VALUE SPACES.
023100
023200* PAGE HEADER LINE FOR SYSLST -- SEE H10-PAGE-HEADER, REQUEST
023300* IES-4553.
023400 01  WS-PAGE-HEADER-LINE.
023500     03  FILLER                    PIC  X(20)
023600                                    VALUE 'ZTCNTLE  ENFORCEMENT'.
023700     03  WS-PH-PAGE-LIT            PIC  X(05)   VALUE 'PAGE '.
023800     03  WS-PH-PAGE-NUM            PIC  ZZZ9.
023900     03  FILLER                    PIC  X(20)   VALUE SPACES.
024000* ALTERNATE VIEW OF THE PAGE HEADER LINE, USED WHEN THE WHOLE
024100* 49 BYTE LINE IS SENT TO THE PRINTER AS ONE FIELD.
024200 01  WS-PAGE-HEADER-FULL REDEFINES WS-PAGE-HEADER-LINE.
024300     03  WS-PH-FULL-TEXT           PIC  X(49).
024400
024500 COPY ZTDTEMAN.
024600
024700/*****************************************************************
024800*                                                                *
024900*    PROCEDURE DIVISION                                          *
025000*                                                                *
025100******************************************************************
025200 PROCEDURE DIVISION.
025300
025400******************************************************************
025500*    MAINLINE ROUTINE                                            *
025600******************************************************************
025700 A00-MAINLINE.
025800
025900     PERFORM B10-INITIALIZATION  THRU B10-EXIT.
026000
026100     PERFORM C00-PROCESS-REQUEST THRU C00-EXIT
026200         UNTIL WS-EOF-AR.
026300
026400     PERFORM B20-TERMINATION     THRU B20-EXIT.
026500
026600     GOBACK.
026700
026800******************************************************************
026900*    INITIALIZATION                                              *
027000******************************************************************
027100 B10-INITIALIZATION.
027200
027300     OPEN INPUT  ACCESS-REQUESTS.
027400     OPEN INPUT  POLICY-TABLE.
027500     OPEN OUTPUT DECISIONS.
027600     OPEN OUTPUT REMEDIATIONS.
027700     OPEN OUTPUT EVENT-LOG.
027800     IF NOT STAT1-NORMAL OR NOT STAT2-NORMAL OR NOT STAT3-NORMAL
027900        OR NOT STAT4-NORMAL OR NOT STAT5-NORMAL
028000         DISPLAY 'ZTCNTLE - FILE OPEN ERROR' UPON PRINTER
028100         MOVE 16                 TO RETURN-CODE
028200         GOBACK
028300     END-IF.
028400
028500     SET  DTE-REQUEST-ISO-STAMP  TO TRUE.
028600     CALL 'ZTDTEMAN'             USING DTEMAN-PARMS.
028700
028800     PERFORM H10-PAGE-HEADER     THRU H10-EXIT.
028900     DISPLAY '=== ZTCNTLE - POLICY ENFORCEMENT RUN ==='
029000         UPON PRINTER.
029100
029200     PERFORM L00-LOAD-POLICY-TABLE THRU L00-EXIT
029300         UNTIL WS-EOF-PL.
029400
029500     READ ACCESS-REQUESTS
029600         AT END SET WS-EOF-AR    TO TRUE
029700     END-READ.
029800 B10-EXIT.
029900     EXIT.
030000
030100******************************************************************
030200*    PRINT SYSLST PAGE HEADER AND RESET LINE COUNT               *
030300******************************************************************
030400 H10-PAGE-HEADER.
030500
030600     ADD 1                       TO WS-PAGE-COUNT.
030700     MOVE WS-PAGE-COUNT          TO WS-PH-PAGE-NUM.
030800     DISPLAY TOP-OF-FORM         UPON PRINTER.
030900     DISPLAY WS-PH-FULL-TEXT     UPON PRINTER.
031000     MOVE ZERO                   TO WS-LINE-COUNT.
031100 H10-EXIT.
031200     EXIT.
031300
031400******************************************************************
031500*    LOAD ONE POLICY TABLE ENTRY                                 *
031600******************************************************************
031700 L00-LOAD-POLICY-TABLE.
031800
031900     READ POLICY-TABLE
032000         AT END SET WS-EOF-PL    TO TRUE
032100     END-READ.
032200
032300     IF  NOT WS-EOF-PL
032400         ADD 1                   TO WS-POLICY-COUNT
032500         SET  WS-PL-IDX          TO WS-POLICY-COUNT
032600         MOVE PL-ACTION          TO WS-PL-ACTION(WS-PL-IDX)
032700         MOVE PL-DECISION        TO WS-PL-DECISION(WS-PL-IDX)
032800         MOVE PL-DESCRIPTION     TO WS-PL-DESCRIPTION(WS-PL-IDX)
032900     END-IF.
033000 L00-EXIT.
033100     EXIT.
033200
033300******************************************************************
033400*    PROCESS ONE ACCESS REQUEST                                  *
033500******************************************************************
033600 C00-PROCESS-REQUEST.
033700
033800     PERFORM P00-EVALUATE-CONTEXT   THRU P00-EXIT.
033900     PERFORM P20-EVALUATE-ACTION    THRU P20-EXIT.
034000     PERFORM P40-COMBINE-DECISION   THRU P40-EXIT.
034100     PERFORM P50-WRITE-DECISION     THRU P50-EXIT.
034200     PERFORM Q00-CLASSIFY-CLOUD     THRU Q00-EXIT.
034300
034400     MOVE 'PEP'                  TO WS-EV-MODULE.
034500     MOVE 'ACCESS_REQUEST'       TO WS-EV-EVENT-TYPE.
034600     MOVE WS-FINAL-DECISION      TO WS-EV-DECISION.
034700     PERFORM M00-LOG-EVENT       THRU M00-EXIT.
034800
034900     PERFORM N00-PRINT-ENFORCEMENT THRU N00-EXIT.
035000
035100     IF  WS-FINAL-DECISION = 'DENY' OR WS-FINAL-DECISION = 'REVIEW'
035200         PERFORM R00-REMEDIATE   THRU R00-EXIT
035300     END-IF.
035400
035500     READ ACCESS-REQUESTS
035600         AT END SET WS-EOF-AR    TO TRUE
035700     END-READ.
035800 C00-EXIT.
035900     EXIT.
036000
036100******************************************************************
036200*    C1-C3 -- EVALUATE CONTEXT (FIRST FAILURE WINS)              *
036300******************************************************************
036400 P00-EVALUATE-CONTEXT.
036500
036600     IF  AR-IP(1:8) NOT = '192.168.'
036700     AND AR-IP(1:5) NOT = '10.0.'
036800         MOVE 'DENY'             TO WS-CTX-DECISION
036900         STRING 'Untrusted network source (' DELIMITED BY SIZE
037000                AR-IP            DELIMITED BY SPACE
037100                ')'              DELIMITED BY SIZE
037200             INTO WS-CTX-REASON
037300         GO TO P00-EXIT
037400     END-IF.
037500
037600     IF  NOT AR-HOUR-BUSINESS
037700         MOVE 'DENY'             TO WS-CTX-DECISION
037800         MOVE 'Access attempted outside business hours'
037900                                 TO WS-CTX-REASON
038000         GO TO P00-EXIT
038100     END-IF.
038200
038300     IF  AR-DEVICE NOT = WS-TRUST-DEVICE-1
038400     AND AR-DEVICE NOT = WS-TRUST-DEVICE-2
038500         MOVE 'REVIEW'           TO WS-CTX-DECISION
038600         STRING 'Unrecognized device (' DELIMITED BY SIZE
038700                AR-DEVICE        DELIMITED BY SPACE
038800                ')'              DELIMITED BY SIZE
038900             INTO WS-CTX-REASON
039000         GO TO P00-EXIT
039100     END-IF.
039200
039300     MOVE 'ALLOW'                TO WS-CTX-DECISION.
039400     MOVE 'Context validated'    TO WS-CTX-REASON.
039500 P00-EXIT.
039600     EXIT.
039700
039800******************************************************************
039900*    EVALUATE ACTION AGAINST THE POLICY TABLE                    *
040000******************************************************************
040100 P20-EVALUATE-ACTION.
040200
040300     MOVE SPACES                 TO WS-ACTION-LOWER.
040400     MOVE AR-ACTION               TO WS-ACTION-LOWER.
040500     INSPECT WS-ACTION-LOWER CONVERTING
040600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
040700      TO 'abcdefghijklmnopqrstuvwxyz'.
040800
040900     MOVE 'N'                    TO WS-PL-FOUND-SWITCH.
041000     PERFORM P21-SCAN-POLICY-TABLE THRU P21-EXIT
041100         VARYING WS-PL-IDX FROM 1 BY 1
041200         UNTIL WS-PL-IDX > WS-POLICY-COUNT
041300            OR WS-PL-FOUND.
041400
041500     IF  NOT WS-PL-FOUND
041600         MOVE 'DENY'             TO WS-ACT-DECISION
041700         MOVE 'No matching policy (default deny)'
041800                                 TO WS-ACT-REASON
041900     END-IF.
042000 P20-EXIT.
042100     EXIT.
042200
042300* OUT-OF-LINE SCAN OF THE POLICY TABLE, PERFORMED BY
042400* P20-EVALUATE-ACTION ABOVE.  FILE ORDER IS PRECEDENCE ORDER --
042500* WS-PL-FOUND STOPS THE SCAN AT THE FIRST MATCHING ACTION OR
042600* WILDCARD ENTRY.
042700 P21-SCAN-POLICY-TABLE.
042800
042900     IF  WS-PL-ACTION(WS-PL-IDX) = WS-ACTION-LOWER
043000     OR  WS-PL-ACTION(WS-PL-IDX) = '*'
043100         MOVE WS-PL-DECISION(WS-PL-IDX)
043200                             TO WS-ACT-DECISION
043300         MOVE WS-PL-DESCRIPTION(WS-PL-IDX)
043400                             TO WS-ACT-REASON
043500         SET  WS-PL-FOUND    TO TRUE
043600     END-IF.
043700 P21-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100*    COMBINE CONTEXT AND ACTION DECISIONS                        *
044200******************************************************************
044300 P40-COMBINE-DECISION.
044400
044500     IF  WS-CTX-DECISION = 'DENY' OR WS-ACT-DECISION = 'DENY'
044600         MOVE 'DENY'             TO WS-FINAL-DECISION
044700     ELSE
044800         IF  WS-CTX-DECISION = 'REVIEW'
044900         AND WS-ACT-DECISION = 'ALLOW'
045000             MOVE 'REVIEW'       TO WS-FINAL-DECISION
045100         ELSE
045200             IF  WS-CTX-DECISION = 'ALLOW'
045300             AND WS-ACT-DECISION = 'ALLOW'
045400                 MOVE 'ALLOW'    TO WS-FINAL-DECISION
045500             ELSE
045600                 MOVE 'DENY'     TO WS-FINAL-DECISION
045700             END-IF
045800         END-IF
045900     END-IF.
046000
046100     IF  WS-FINAL-DECISION = WS-CTX-DECISION
046200         MOVE WS-CTX-REASON      TO WS-FINAL-REASON
046300     ELSE
046400         MOVE WS-ACT-REASON      TO WS-FINAL-REASON
046500     END-IF.
046600 P40-EXIT.
046700     EXIT.
046800
046900******************************************************************
047000*    WRITE ONE DECISION RECORD AND PRINT THE PDP LINE            *
047100******************************************************************
047200 P50-WRITE-DECISION.
047300
047400     MOVE DTE-ISO-STAMP          TO DC-TIMESTAMP.
047500     MOVE AR-USER                TO DC-USER.
047600     MOVE AR-ACTION              TO DC-ACTION.
047700     MOVE AR-RESOURCE            TO DC-RESOURCE.
047800     MOVE AR-IP                  TO DC-IP.
047900     MOVE AR-DEVICE              TO DC-DEVICE.
048000     MOVE WS-FINAL-DECISION      TO DC-DECISION.
048100     MOVE WS-FINAL-REASON        TO DC-REASON.
048200     WRITE ZT-DC-RECORD.
048300
048400     EVALUATE TRUE
048500         WHEN DC-DECISION-ALLOW  ADD 1 TO WS-MON-ALLOW-COUNT
048600         WHEN DC-DECISION-DENY   ADD 1 TO WS-MON-DENY-COUNT
048700         WHEN DC-DECISION-REVIEW ADD 1 TO WS-MON-REVIEW-COUNT
048800     END-EVALUATE.
048900
049000     STRING '[PDP] Decision for ' DELIMITED BY SIZE
049100            AR-USER              DELIMITED BY SPACE
049200            ' -> '               DELIMITED BY SIZE
049300            WS-FINAL-DECISION    DELIMITED BY SPACE
049400            ' (Reason: '         DELIMITED BY SIZE
049500            WS-FINAL-REASON      DELIMITED BY '  '
049600            ')'                  DELIMITED BY SIZE
049700         INTO VAR-TEXT.
049800     DISPLAY VAR-TEXT            UPON PRINTER.
049900 P50-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300*    CLASSIFY THE TARGET CLOUD FROM THE RESOURCE TEXT            *
050400******************************************************************
050500 Q00-CLASSIFY-CLOUD.
050600
050700     MOVE SPACES                 TO WS-RESOURCE-LOWER.
050800     MOVE AR-RESOURCE             TO WS-RESOURCE-LOWER.
050900     INSPECT WS-RESOURCE-LOWER CONVERTING
051000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
051100      TO 'abcdefghijklmnopqrstuvwxyz'.
051200
051300     MOVE ZERO                   TO WS-TALLY.
051400     INSPECT WS-RESOURCE-LOWER TALLYING WS-TALLY FOR ALL 'aws'.
051500     IF  WS-TALLY > ZERO
051600         MOVE 'AWS'              TO WS-CLOUD
051700     ELSE
051800         MOVE ZERO               TO WS-TALLY
051900         INSPECT WS-RESOURCE-LOWER TALLYING WS-TALLY
052000             FOR ALL 'azure'
052100         IF  WS-TALLY > ZERO
052200             MOVE 'AZURE'        TO WS-CLOUD
052300         ELSE
052400             MOVE 'GCP'          TO WS-CLOUD
052500         END-IF
052600     END-IF.
052700 Q00-EXIT.
052800     EXIT.
052900
053000******************************************************************
053100*    LOG ONE EVENT TO THE CENTRAL MONITORING FILE                *
053200******************************************************************
053300 M00-LOG-EVENT.
053400
053500     MOVE DTE-ISO-STAMP          TO EV-TIMESTAMP.
053600     MOVE WS-EV-MODULE           TO EV-MODULE.
053700     MOVE WS-EV-EVENT-TYPE       TO EV-EVENT-TYPE.
053800     MOVE AR-USER                TO EV-USER.
053900     MOVE AR-RESOURCE            TO EV-RESOURCE.
054000     MOVE WS-CLOUD               TO EV-CLOUD.
054100     MOVE WS-EV-DECISION         TO EV-DECISION.
054200     IF  EV-TYPE-ACCESS-REQUEST
054300         MOVE WS-FINAL-REASON    TO EV-REASON
054400     ELSE
054500         MOVE WS-ACTION-TEXT     TO EV-REASON
054600     END-IF.
054700     WRITE ZT-EV-RECORD.
054800
054900     ADD 1                       TO WS-MON-TOTAL-EVENTS.
055000
055100     EVALUATE TRUE
055200         WHEN EV-TYPE-ACCESS-REQUEST
055300             ADD 1               TO WS-MON-TOTAL-REQUESTS
055400         WHEN EV-TYPE-REMEDIATION
055500             ADD 1               TO WS-MON-TOTAL-REMEDIATNS
055600     END-EVALUATE.
055700
055800     EVALUATE TRUE
055900         WHEN EV-CLOUD-AWS       ADD 1 TO WS-MON-AWS-COUNT
056000         WHEN EV-CLOUD-AZURE     ADD 1 TO WS-MON-AZURE-COUNT
056100         WHEN EV-CLOUD-GCP       ADD 1 TO WS-MON-GCP-COUNT
056200     END-EVALUATE.
056300 M00-EXIT.
056400     EXIT.
056500
056600******************************************************************
056700*    PRINT THE ENFORCEMENT LINE                                  *
056800******************************************************************
056900 N00-PRINT-ENFORCEMENT.
057000
057100     EVALUATE TRUE
057200         WHEN WS-FINAL-DECISION = 'DENY'
057300             STRING '[PEP] Request by ' DELIMITED BY SIZE
057400                    AR-USER      DELIMITED BY SPACE
057500                    ' blocked.'  DELIMITED BY SIZE
057600                 INTO VAR-TEXT
057700         WHEN WS-FINAL-DECISION = 'REVIEW'
057800             STRING '[PEP] Request by ' DELIMITED BY SIZE
057900                    AR-USER      DELIMITED BY SPACE
058000                    ' under review.' DELIMITED BY SIZE
058100                 INTO VAR-TEXT
058200         WHEN OTHER
058300             STRING '[PEP] Request by ' DELIMITED BY SIZE
058400                    AR-USER      DELIMITED BY SPACE
058500                    ' granted.'  DELIMITED BY SIZE
058600                 INTO VAR-TEXT
058700     END-EVALUATE.
058800     DISPLAY VAR-TEXT            UPON PRINTER.
058900     ADD 1                       TO WS-LINE-COUNT.
059000     IF  WS-LINE-COUNT > WS-LINES-PER-PAGE
059100         PERFORM H10-PAGE-HEADER THRU H10-EXIT
059200     END-IF.
059300 N00-EXIT.
059400     EXIT.
059500
059600******************************************************************
059700*    AUTO REMEDIATE ONE DENY/REVIEW DECISION                     *
059800******************************************************************
059900 R00-REMEDIATE.
060000
060100     IF  WS-FINAL-DECISION = 'DENY'
060200         PERFORM R10-ROUTE-BY-CLOUD THRU R10-EXIT
060300         ADD 1                   TO WS-MON-DENY-REMEDIATNS
060400     ELSE
060500         STRING 'Admin review needed for ' DELIMITED BY SIZE
060600                AR-USER          DELIMITED BY SPACE
060700                ' on '           DELIMITED BY SIZE
060800                AR-RESOURCE      DELIMITED BY SPACE
060900                ': '             DELIMITED BY SIZE
061000                WS-FINAL-REASON  DELIMITED BY '  '
061100             INTO WS-ACTION-TEXT
061200         ADD 1                   TO WS-MON-REVW-REMEDIATNS
061300     END-IF.
061400
061500     MOVE DTE-ISO-STAMP          TO RM-TIMESTAMP.
061600     MOVE AR-USER                TO RM-USER.
061700     MOVE AR-RESOURCE            TO RM-RESOURCE.
061800     MOVE WS-FINAL-DECISION      TO RM-DECISION.
061900     MOVE WS-FINAL-REASON        TO RM-REASON.
062000     MOVE WS-CLOUD               TO RM-CLOUD.
062100     MOVE WS-ACTION-TEXT         TO RM-ACTION-TEXT.
062200     WRITE ZT-RM-RECORD.
062300
062400     MOVE 'ARM'                  TO WS-EV-MODULE.
062500     MOVE 'REMEDIATION'          TO WS-EV-EVENT-TYPE.
062600     MOVE WS-FINAL-DECISION      TO WS-EV-DECISION.
062700     PERFORM M00-LOG-EVENT       THRU M00-EXIT.
062800 R00-EXIT.
062900     EXIT.
063000
063100******************************************************************
063200*    ROUTE THE DENY REVOKE ACTION TEXT BY CLOUD                  *
063300******************************************************************
063400 R10-ROUTE-BY-CLOUD.
063500
063600     EVALUATE TRUE
063700         WHEN WS-CLOUD = 'AWS'
063800             STRING 'Removed ' DELIMITED BY SIZE
063900                    AR-USER    DELIMITED BY SPACE
064000                    ' from SensitiveAccess group in AWS (mock)'
064100                               DELIMITED BY SIZE
064200                 INTO WS-ACTION-TEXT
064300         WHEN WS-CLOUD = 'AZURE'
064400             STRING 'Azure remediation triggered for '
064500                               DELIMITED BY SIZE
064600                    AR-USER    DELIMITED BY SPACE
064700                 INTO WS-ACTION-TEXT
064800         WHEN OTHER
064900             STRING 'GCP remediation triggered for '
065000                               DELIMITED BY SIZE
065100                    AR-USER    DELIMITED BY SPACE
065200                 INTO WS-ACTION-TEXT
065300     END-EVALUATE.
065400 R10-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*    TERMINATION -- MONITOR END OF RUN COUNTER SNAPSHOT          *
065900******************************************************************
066000 B20-TERMINATION.
066100
066200     DISPLAY '--- MONITOR SUMMARY -------------------------'
066300         UPON PRINTER.
066400     MOVE WS-MON-TOTAL-REQUESTS  TO VAR-EDIT.
066500     DISPLAY 'Total access requests ..... ' VAR-EDIT
066600         UPON PRINTER.
066700     MOVE WS-MON-ALLOW-COUNT     TO VAR-EDIT.
066800     DISPLAY 'Allow decisions ............ ' VAR-EDIT
066900         UPON PRINTER.
067000     MOVE WS-MON-DENY-COUNT      TO VAR-EDIT.
067100     DISPLAY 'Deny decisions ............. ' VAR-EDIT
067200         UPON PRINTER.
067300     MOVE WS-MON-REVIEW-COUNT    TO VAR-EDIT.
067400     DISPLAY 'Review decisions ........... ' VAR-EDIT
067500         UPON PRINTER.
067600     MOVE WS-MON-TOTAL-REMEDIATNS TO VAR-EDIT.
067700     DISPLAY 'Total remediations ......... ' VAR-EDIT
067800         UPON PRINTER.
067900     MOVE WS-MON-TOTAL-EVENTS    TO VAR-EDIT.
068000     DISPLAY 'Total events logged ........ ' VAR-EDIT
068100         UPON PRINTER.
068200
068300     CLOSE ACCESS-REQUESTS.
068400     CLOSE POLICY-TABLE.
068500     CLOSE DECISIONS.
068600     CLOSE REMEDIATIONS.
068700     CLOSE EVENT-LOG.
068800 B20-EXIT.
068900     EXIT.
