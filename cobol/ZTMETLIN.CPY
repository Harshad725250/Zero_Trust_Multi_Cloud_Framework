000100******************************************************************
000200*                                                                *
000300*    ZTMETLIN  --  METRICS REPORT PRINT LINE                     *
000400*                                                                *
000500******************************************************************
000600* ONE 80 BYTE PRINTABLE LINE OF THE END OF RUN METRICS REPORT.
000700* BUILT IN WORKING STORAGE BY ZTCNTLS AS EITHER A FULL-WIDTH
000800* TITLE/SECTION-BANNER STRING OR A SINGLE "LABEL: VALUE" METRIC
000900* STRING, THEN WRITTEN BOTH TO THE METRICS-REPORT FILE AND TO
001000* SYSLST.
001100*
001200* CHANGE HISTORY ------------------------------------------------
001300* 08/03/2020 DLC ORIGINAL LAYOUT FOR METRICS REPORT CONVERSION.
001400* 06/13/2022 RTW DROPPED THE FIXED 38/42 LABEL-COLUMN/VALUE-      IES4554
001500*                COLUMN SPLIT -- METRIC LINES ARE NOW BUILT IN    IES4554
001600*                WORKING STORAGE AS ONE "LABEL: VALUE" STRING     IES4554
001700*                WITH THE COUNT/RATE RIGHT-TRIMMED, REQUEST       IES4554
001800*                IES-4554.  SEE ZTCNTLS T80-BUILD-METRIC-LINE.    IES4554
001900* END OF HISTORY ------------------------------------------------
002000*
002100 01  ZT-MET-LINE.
002200     05  MET-FULL-TEXT             PIC  X(78).
002300     05  FILLER                    PIC  X(02)   VALUE SPACES.
